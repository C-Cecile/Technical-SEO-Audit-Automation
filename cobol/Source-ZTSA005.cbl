000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTSA005.
000300 AUTHOR.        T. HAWKINS.
000400 INSTALLATION.  CORPORATE MIS - AUDIT SYSTEMS GROUP.
000500 DATE-WRITTEN.  JUNE 16, 1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZTSA - Technical SEO Audit Batch Suite                        *
001100*                                                               *
001200* ISSUE-REGISTER writer.  Summary header block (domain, run      *
001300* date, total issues), column headings, then one detail line     *
001400* per (finding, example URL) pair, grouped by category in the    *
001500* fixed order CRITICAL/HIGH/MEDIUM/LOW with a category heading    *
001600* ahead of each group's detail lines (a category with no          *
001700* findings is skipped).  A finding with no captured example URL   *
001800* still prints one detail line, URL column blank, so every        *
001900* finding is represented.  Trailer line carries the total number  *
002000* of detail lines written.                                        *
002100*                                                                *
002200* Date       UserID    Description                              *
002300* ---------- --------  ---------------------------------------- *
002400* 1987-06-16 TLH       Initial version.                          *
002500* 1991-10-03 RCO       Findings with zero examples now still get *
002600*                      a detail line instead of being dropped     *
002700*                      from the register (PR-9110-01).            *
002800* 1998-11-09 PAK       Y2K sweep - no date-sensitive fields in    *
002900*                      this program beyond SU-RUN-DATE, which is  *
003000*                      already CCYY-MM-DD coming in.               *
003100* 2001-09-14 SLC       No functional change - recompiled to pick  *
003200*                      up the narrowed crawl-export record        *
003300*                      layouts in Source-ZTSAINP.cpy (PR-0109-07). *
003400* 2002-01-15 DHM       Summary line now carries the four category *
003500*                      counts and the detail line a recommendation *
003600*                      column, matching Source-ZTSAFND.cpy's        *
003700*                      widened IR-SUMMARY-LINE/IR-DETAIL-LINE       *
003800*                      layouts; IR-OUT-RECORD widened to 240 to     *
003900*                      match (PR-0008-22).                           *
004000* 2003-03-10 SLC       Dropped the unused UPSI-0 clause from          *
004100*                      SPECIAL-NAMES - never wired to a WORKING-      *
004200*                      STORAGE field - and dropped the WS-/LK-        *
004300*                      prefixes on the fields below to match shop     *
004400*                      naming convention (PR-0302-19).                *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS RULE-CATEGORY-CLASS IS 'C' 'H' 'M' 'L'.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ISSUE-REGISTER-FILE  ASSIGN TO ISSUEREG
005500            FILE STATUS IS IR-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ISSUE-REGISTER-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORDING MODE IS F.
006200 01  IR-OUT-RECORD               PIC  X(240).
006300
006400 WORKING-STORAGE SECTION.
006500
006600*****************************************************************
006700* DEFINE LOCAL VARIABLES                                        *
006800*****************************************************************
006900 01  ADDR-HOLD               USAGE POINTER.
007000 01  ADDR-HOLD-X REDEFINES ADDR-HOLD
007100                                PIC S9(08) COMP.
007200
007300 01  SWITCH-BYTE             PIC  X(01) VALUE 'N'.
007400 01  SWITCH-DIGIT REDEFINES SWITCH-BYTE
007500                                PIC 9(01).
007600
007700 01  IR-STATUS               PIC  X(02) VALUE SPACES.
007800
007900 01  FI-SUB                  PIC  9(02) COMP VALUE ZEROES.
008000 01  EX-SUB                  PIC  9(01) COMP VALUE ZEROES.
008100 01  CAT-SUB                 PIC  9(01) COMP VALUE ZEROES.
008200 01  CAT-FOUND-CNT           PIC  9(02) COMP VALUE ZEROES.
008300 01  DETAIL-COUNT            PIC  9(05) COMP VALUE ZEROES.
008400
008500*****************************************************************
008600* CAT-DRIVE-LIST - the four categories in print order (see   *
008700* ZTSA004 for the identical list/REDEFINES pattern).             *
008800*****************************************************************
008900 01  CAT-DRIVE-LIST.
009000     05  CAT-DRIVE           PIC  X(08) OCCURS 4 TIMES.
009100 01  CAT-DRIVE-FLAT REDEFINES CAT-DRIVE-LIST
009200                                PIC  X(32)  VALUE
009300     'CRITICALHIGH    MEDIUM  LOW     '.
009400
009500 COPY ZTSAERR.
009600
009700 COPY ZTSAINP.
009800
009900 LINKAGE SECTION.
010000 COPY ZTSAFND.
010100
010200 PROCEDURE DIVISION USING FINDINGS-TABLE
010300                           FINDING-COUNT
010400                           SUMMARY-AREA.
010500
010600*****************************************************************
010700* Main process.                                                 *
010800*****************************************************************
010900     PERFORM 1000-OPEN-REGISTER      THRU 1000-EXIT.
011000
011100     IF  IR-STATUS EQUAL '00'
011200         PERFORM 2000-WRITE-SUMMARY     THRU 2000-EXIT
011300         PERFORM 3000-WRITE-HEADINGS    THRU 3000-EXIT
011400
011500         PERFORM 4000-WRITE-CATEGORY THRU 4000-EXIT
011600             VARYING CAT-SUB FROM 1 BY 1
011700             UNTIL CAT-SUB GREATER THAN 4
011800
011900         PERFORM 5000-WRITE-TRAILER     THRU 5000-EXIT
012000         PERFORM 8000-CLOSE-REGISTER    THRU 8000-EXIT.
012100
012200     GOBACK.
012300
012400*****************************************************************
012500* Open the ISSUE-REGISTER print file.                           *
012600*****************************************************************
012700 1000-OPEN-REGISTER.
012800     OPEN OUTPUT ISSUE-REGISTER-FILE.
012900
013000     IF  IR-STATUS NOT EQUAL '00'
013100         MOVE 'ISSUEREG'          TO FS-DDNAME
013200         MOVE IR-STATUS        TO FS-STATUS
013300         MOVE '1000'              TO FS-PARAGRAPH
013400         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
013500
013600 1000-EXIT.
013700     EXIT.
013800
013900*****************************************************************
014000* Summary header - domain, run date, total issue count.         *
014100*****************************************************************
014200 2000-WRITE-SUMMARY.
014300     MOVE SPACES                 TO IR-PRINT-LINE.
014400     MOVE SU-DOMAIN               TO IR-SUM-DOMAIN.
014500     MOVE SU-RUN-DATE             TO IR-SUM-DATE.
014600     MOVE SU-TOTAL                TO IR-SUM-TOTAL.
014700     MOVE SU-CRITICAL-COUNT       TO IR-SUM-CRIT.
014800     MOVE SU-HIGH-COUNT           TO IR-SUM-HIGH.
014900     MOVE SU-MEDIUM-COUNT         TO IR-SUM-MED.
015000     MOVE SU-LOW-COUNT            TO IR-SUM-LOW.
015100     WRITE IR-OUT-RECORD FROM IR-PRINT-LINE
015200         AFTER ADVANCING C01.
015300
015400 2000-EXIT.
015500     EXIT.
015600
015700*****************************************************************
015800* Column headings.                                              *
015900*****************************************************************
016000 3000-WRITE-HEADINGS.
016100     MOVE SPACES                 TO IR-PRINT-LINE.
016200     MOVE 'CATEGORY'              TO IR-HDG-CATEGORY.
016300     MOVE 'ISSUE'                 TO IR-HDG-ISSUE.
016400     MOVE 'URL'                   TO IR-HDG-URL.
016500     MOVE 'IMP'                   TO IR-HDG-IMP.
016600     MOVE 'EFF'                   TO IR-HDG-EFF.
016700     MOVE 'PRIORITY'              TO IR-HDG-PRIORITY.
016800     WRITE IR-OUT-RECORD FROM IR-PRINT-LINE
016900         AFTER ADVANCING 2 LINES.
017000
017100 3000-EXIT.
017200     EXIT.
017300
017400*****************************************************************
017500* One category (CAT-SUB) - heading line, then a detail line   *
017600* for every finding in that category, and for every finding a    *
017700* further detail line per captured example URL.                  *
017800*****************************************************************
017900 4000-WRITE-CATEGORY.
018000     MOVE ZEROES                  TO CAT-FOUND-CNT.
018100
018200     PERFORM 4100-COUNT-CATEGORY THRU 4100-EXIT
018300         VARYING FI-SUB FROM 1 BY 1
018400         UNTIL FI-SUB GREATER THAN FINDING-COUNT.
018500
018600     IF  CAT-FOUND-CNT GREATER THAN ZEROES
018700         MOVE SPACES               TO IR-PRINT-LINE
018800         MOVE CAT-DRIVE(CAT-SUB)
018900                                    TO IR-CAT-NAME
019000         WRITE IR-OUT-RECORD FROM IR-PRINT-LINE
019100             AFTER ADVANCING 2 LINES
019200
019300         PERFORM 4200-WRITE-FINDING THRU 4200-EXIT
019400             VARYING FI-SUB FROM 1 BY 1
019500             UNTIL FI-SUB GREATER THAN FINDING-COUNT.
019600
019700 4000-EXIT.
019800     EXIT.
019900
020000 4100-COUNT-CATEGORY.
020100     IF  FI-CATEGORY(FI-SUB) EQUAL CAT-DRIVE(CAT-SUB)
020200         ADD 1 TO CAT-FOUND-CNT.
020300
020400 4100-EXIT.
020500     EXIT.
020600
020700*****************************************************************
020800* One finding's detail line(s), if it belongs to the category    *
020900* being printed.  A finding with no captured examples still      *
021000* gets one detail line, URL column left blank.                   *
021100*****************************************************************
021200 4200-WRITE-FINDING.
021300     IF  FI-CATEGORY(FI-SUB) EQUAL CAT-DRIVE(CAT-SUB)
021400         IF  FI-EXAMPLE-CNT(FI-SUB) GREATER THAN ZEROES
021500             PERFORM 4300-WRITE-DETAIL THRU 4300-EXIT
021600                 VARYING EX-SUB FROM 1 BY 1
021700                 UNTIL EX-SUB GREATER THAN
021800                                  FI-EXAMPLE-CNT(FI-SUB)
021900         ELSE
022000             MOVE ZEROES           TO EX-SUB
022100             PERFORM 4310-BUILD-DETAIL THRU 4310-EXIT.
022200
022300 4200-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700* One detail line for example EX-SUB of the finding.         *
022800*****************************************************************
022900 4300-WRITE-DETAIL.
023000     PERFORM 4310-BUILD-DETAIL THRU 4310-EXIT.
023100
023200 4300-EXIT.
023300     EXIT.
023400
023500*****************************************************************
023600* Build and write one detail line.  EX-SUB EQUAL ZEROES means *
023700* the finding has no example - the URL column stays blank.       *
023800*****************************************************************
023900 4310-BUILD-DETAIL.
024000     MOVE SPACES                  TO IR-PRINT-LINE.
024100     MOVE FI-CATEGORY(FI-SUB)   TO IR-DET-CATEGORY.
024200     MOVE FI-TITLE(FI-SUB)      TO IR-DET-ISSUE.
024300
024400     IF  EX-SUB GREATER THAN ZEROES
024500         MOVE FI-EXAMPLES(FI-SUB EX-SUB)
024600                                   TO IR-DET-URL.
024700
024800     MOVE FI-IMPACT(FI-SUB)     TO IR-DET-IMP.
024900     MOVE FI-EFFORT(FI-SUB)     TO IR-DET-EFF.
025000     MOVE FI-PRIORITY(FI-SUB)   TO IR-DET-PRIORITY.
025100     MOVE FI-RECOMMENDATION(FI-SUB)
025200                                   TO IR-DET-RECOMMENDATION.
025300
025400     WRITE IR-OUT-RECORD FROM IR-PRINT-LINE
025500         AFTER ADVANCING 1 LINE.
025600
025700     ADD 1 TO DETAIL-COUNT.
025800
025900 4310-EXIT.
026000     EXIT.
026100
026200*****************************************************************
026300* Trailer - total detail lines written.                         *
026400*****************************************************************
026500 5000-WRITE-TRAILER.
026600     MOVE SPACES                  TO IR-PRINT-LINE.
026700     MOVE DETAIL-COUNT          TO IR-TRL-COUNT.
026800     WRITE IR-OUT-RECORD FROM IR-PRINT-LINE
026900         AFTER ADVANCING 2 LINES.
027000
027100 5000-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500* Close the register.                                           *
027600*****************************************************************
027700 8000-CLOSE-REGISTER.
027800     CLOSE ISSUE-REGISTER-FILE.
027900
028000 8000-EXIT.
028100     EXIT.
028200
028300 COPY ZTSAEPR.
