000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTSA008.
000300 AUTHOR.        R. OLANDER.
000400 INSTALLATION.  CORPORATE MIS - AUDIT SYSTEMS GROUP.
000500 DATE-WRITTEN.  JUNE 2, 1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZTSA - Technical SEO Audit Batch Suite                        *
001100*                                                               *
001200* Scoring and ranking pass.  For every raw finding built by      *
001300* ZTSA003, ZTSA102 and ZTSA031:                                  *
001400*   - look FI-TYPE up in RULE-CATALOG-TABLE and stamp            *
001500*     FI-CATEGORY / FI-IMPACT / FI-EFFORT / FI-RECOMMENDATION,   *
001600*   - compute FI-PRIORITY = IMPACT / EFFORT, rounded to 2        *
001700*     decimals.                                                  *
001800* FINDINGS-TABLE is then reordered category-major (CRITICAL,    *
001900* HIGH, MEDIUM, LOW) and priority-minor descending, by a manual  *
002000* stable insertion sort (this shop has never used the SORT verb  *
002100* for an in-storage table this small).  SUMMARY-AREA accumulates *
002200* total/category counts and TOP3-AREA keeps the three highest-   *
002300* impact findings across all categories, ties resolved in favor  *
002400* of the finding first encountered.                               *
002500*                                                                *
002600* Date       UserID    Description                              *
002700* ---------- --------  ---------------------------------------- *
002800* 1987-06-02 RCO       Initial version.                          *
002900* 1990-06-14 RCO       Table now carries 5 examples per finding  *
003000*                      instead of 3 - widened TEMP-ENTRY to   *
003100*                      match FI-ENTRY (PR-9006-31).               *
003200* 1998-11-09 PAK       Y2K sweep - no date-sensitive fields in    *
003300*                      this program; logged per audit standard.  *
003400* 2000-08-02 DHM       No functional change - recompiled to pick  *
003500*                      up the narrowed crawl-export record        *
003600*                      layouts in Source-ZTSAINP.cpy (PR-0008-11). *
003700* 2003-03-10 SLC       Dropped the unused UPSI-0 clause from          *
003800*                      SPECIAL-NAMES - never wired to a WORKING-      *
003900*                      STORAGE field - and dropped the WS-/LK-        *
004000*                      prefixes on the fields below to match shop     *
004100*                      naming convention (PR-0302-19).                *
004200* 2003-03-10 SLC       I and J moved to the 77-level with the other   *
004300*                      standalone counters (PR-0302-19).               *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS RULE-CATEGORY-CLASS IS 'C' 'H' 'M' 'L'.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400*****************************************************************
005500* DEFINE LOCAL VARIABLES                                        *
005600*****************************************************************
005700 01  ADDR-HOLD               USAGE POINTER.
005800 01  ADDR-HOLD-X REDEFINES ADDR-HOLD
005900                                PIC S9(08) COMP.
006000
006100 01  SWITCH-BYTE             PIC  X(01) VALUE 'N'.
006200 01  SWITCH-DIGIT REDEFINES SWITCH-BYTE
006300                                PIC 9(01).
006400
006500 77  I                       PIC  9(02) COMP VALUE ZEROES.
006600 77  J                       PIC  9(02) COMP VALUE ZEROES.
006700 01  CATALOG-SUB             PIC  9(02) COMP VALUE ZEROES.
006800 01  CAT-FOUND-SW            PIC  X(01) VALUE 'N'.
006900
007000 01  MIN-SLOT                PIC  9(01) COMP VALUE ZEROES.
007100 01  MIN-IMPACT              PIC  9(02) COMP VALUE ZEROES.
007200
007300*****************************************************************
007400* RANK-TABLE - category sort key (1=CRITICAL ... 4=LOW),     *
007500* one entry per FINDINGS-TABLE row, built by 2200-SET-CAT-RANK.  *
007600*****************************************************************
007700 01  RANK-TABLE.
007800     05  RANK                PIC  9(01) COMP OCCURS 11 TIMES.
007900 01  TEMP-RANK               PIC  9(01) COMP VALUE ZEROES.
008000
008100*****************************************************************
008200* TEMP-ENTRY - hold area for one FINDINGS-TABLE row while it *
008300* is shifted during the insertion sort.  Field-for-field mirror *
008400* of FI-ENTRY in Source-ZTSAFND.cpy.                              *
008500*****************************************************************
008600 01  TEMP-ENTRY.
008700     05  TEMP-TYPE           PIC  X(30).
008800     05  TEMP-TITLE          PIC  X(40).
008900     05  TEMP-CATEGORY       PIC  X(08).
009000     05  TEMP-COUNT          PIC  9(05).
009100     05  TEMP-IMPACT         PIC  9(02).
009200     05  TEMP-EFFORT         PIC  9(02).
009300     05  TEMP-PRIORITY       PIC  9(02)V9(02).
009400     05  TEMP-EXAMPLE-TABLE.
009500         10  TEMP-EXAMPLES   PIC  X(80) OCCURS 5 TIMES.
009600     05  TEMP-EXAMPLE-CNT    PIC  9(01).
009700     05  TEMP-RECOMMENDATION PIC  X(120).
009800     05  FILLER                 PIC  X(02).
009900 01  TEMP-ENTRY-FLAT REDEFINES TEMP-ENTRY
010000                                PIC  X(614).
010100
010200 LINKAGE SECTION.
010300 COPY ZTSAINP.
010400
010500 COPY ZTSAFND.
010600
010700 PROCEDURE DIVISION USING RULE-CATALOG-TABLE
010800                           FINDINGS-TABLE
010900                           FINDING-COUNT
011000                           SUMMARY-AREA
011100                           TOP3-AREA.
011200
011300*****************************************************************
011400* Main process.                                                 *
011500*****************************************************************
011600     PERFORM 1000-INIT   THRU 1000-EXIT.
011700
011800     IF  FINDING-COUNT GREATER THAN ZEROES
011900         PERFORM 2000-SCORE-FINDING THRU 2000-EXIT
012000             VARYING I FROM 1 BY 1
012100             UNTIL I GREATER THAN FINDING-COUNT
012200
012300         PERFORM 5000-TOP-3 THRU 5000-EXIT
012400             VARYING I FROM 1 BY 1
012500             UNTIL I GREATER THAN FINDING-COUNT
012600
012700         PERFORM 3000-SORT-FINDINGS THRU 3000-EXIT
012800
012900         PERFORM 4000-ACCUMULATE-SUMMARY THRU 4000-EXIT
013000             VARYING I FROM 1 BY 1
013100             UNTIL I GREATER THAN FINDING-COUNT.
013200
013300     GOBACK.
013400
013500*****************************************************************
013600* Clear the accumulators this program builds.                   *
013700*****************************************************************
013800 1000-INIT.
013900     MOVE SPACES  TO TEMP-ENTRY-FLAT.
014000     MOVE ZEROES  TO SU-TOTAL
014100                     SU-CRITICAL-COUNT
014200                     SU-HIGH-COUNT
014300                     SU-MEDIUM-COUNT
014400                     SU-LOW-COUNT.
014500     MOVE SPACES  TO T3-TITLE(1)    T3-TITLE(2)    T3-TITLE(3).
014600     MOVE SPACES  TO T3-CATEGORY(1) T3-CATEGORY(2) T3-CATEGORY(3).
014700     MOVE ZEROES  TO T3-IMPACT(1)   T3-IMPACT(2)   T3-IMPACT(3).
014800     MOVE 'N'     TO T3-USED(1)     T3-USED(2)     T3-USED(3).
014900
015000 1000-EXIT.
015100     EXIT.
015200
015300*****************************************************************
015400* Stamp category/impact/effort/recommendation/priority for one  *
015500* finding (I) from RULE-CATALOG-TABLE.                        *
015600*****************************************************************
015700 2000-SCORE-FINDING.
015800     MOVE 'N' TO CAT-FOUND-SW.
015900     PERFORM 2100-LOOKUP-CATALOG THRU 2100-EXIT
016000         VARYING CATALOG-SUB FROM 1 BY 1
016100         UNTIL CATALOG-SUB GREATER THAN RULE-CATALOG-COUNT.
016200
016300 2000-EXIT.
016400     EXIT.
016500
016600 2100-LOOKUP-CATALOG.
016700     IF  CAT-FOUND-SW EQUAL 'N'
016800     AND RCT-KEY(CATALOG-SUB) EQUAL FI-TYPE(I)
016900         MOVE RCT-CATEGORY(CATALOG-SUB)
017000                                  TO FI-CATEGORY(I)
017100         MOVE RCT-IMPACT(CATALOG-SUB)
017200                                  TO FI-IMPACT(I)
017300         MOVE RCT-EFFORT(CATALOG-SUB)
017400                                  TO FI-EFFORT(I)
017500         MOVE RCT-RECOMMENDATION(CATALOG-SUB)
017600                                  TO FI-RECOMMENDATION(I)
017700         DIVIDE RCT-IMPACT(CATALOG-SUB)
017800             BY RCT-EFFORT(CATALOG-SUB)
017900             GIVING FI-PRIORITY(I) ROUNDED
018000         PERFORM 2200-SET-CAT-RANK THRU 2200-EXIT
018100         MOVE 'Y' TO CAT-FOUND-SW.
018200
018300 2100-EXIT.
018400     EXIT.
018500
018600 2200-SET-CAT-RANK.
018700     IF  FI-CATEGORY(I) EQUAL 'CRITICAL'
018800         MOVE 1 TO RANK(I)
018900     ELSE
019000     IF  FI-CATEGORY(I) EQUAL 'HIGH'
019100         MOVE 2 TO RANK(I)
019200     ELSE
019300     IF  FI-CATEGORY(I) EQUAL 'MEDIUM'
019400         MOVE 3 TO RANK(I)
019500     ELSE
019600         MOVE 4 TO RANK(I).
019700
019800 2200-EXIT.
019900     EXIT.
020000
020100*****************************************************************
020200* Stable insertion sort - category-major, priority-minor         *
020300* descending.  RANK-TABLE is shifted in lockstep with         *
020400* FINDINGS-TABLE.                                                 *
020500*****************************************************************
020600 3000-SORT-FINDINGS.
020700     IF  FINDING-COUNT GREATER THAN 1
020800         PERFORM 3100-INSERT-ONE THRU 3100-EXIT
020900             VARYING I FROM 2 BY 1
021000             UNTIL I GREATER THAN FINDING-COUNT.
021100
021200 3000-EXIT.
021300     EXIT.
021400
021500 3100-INSERT-ONE.
021600     MOVE FI-ENTRY(I)   TO TEMP-ENTRY.
021700     MOVE RANK(I)    TO TEMP-RANK.
021800     MOVE I             TO J.
021900
022000     PERFORM 3110-SHIFT-BACK THRU 3110-EXIT
022100         UNTIL J LESS THAN 2
022200         OR RANK(J - 1) LESS THAN TEMP-RANK
022300         OR (RANK(J - 1) EQUAL TEMP-RANK
022400             AND FI-PRIORITY(J - 1) GREATER THAN
022500                 OR EQUAL TO TEMP-PRIORITY).
022600
022700     MOVE TEMP-ENTRY    TO FI-ENTRY(J).
022800     MOVE TEMP-RANK     TO RANK(J).
022900
023000 3100-EXIT.
023100     EXIT.
023200
023300 3110-SHIFT-BACK.
023400     MOVE FI-ENTRY(J - 1) TO FI-ENTRY(J).
023500     MOVE RANK(J - 1)  TO RANK(J).
023600     SUBTRACT 1 FROM J.
023700
023800 3110-EXIT.
023900     EXIT.
024000
024100*****************************************************************
024200* Total/category accumulators carried to both report writers.   *
024300*****************************************************************
024400 4000-ACCUMULATE-SUMMARY.
024500     ADD 1 TO SU-TOTAL.
024600     IF  FI-CATEGORY(I) EQUAL 'CRITICAL'
024700         ADD 1 TO SU-CRITICAL-COUNT
024800     ELSE
024900     IF  FI-CATEGORY(I) EQUAL 'HIGH'
025000         ADD 1 TO SU-HIGH-COUNT
025100     ELSE
025200     IF  FI-CATEGORY(I) EQUAL 'MEDIUM'
025300         ADD 1 TO SU-MEDIUM-COUNT
025400     ELSE
025500         ADD 1 TO SU-LOW-COUNT.
025600
025700 4000-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100* Top-3 highest-impact findings, scanned in the order the raw    *
026200* findings were originally posted (ahead of 3000-SORT-FINDINGS   *
026300* reordering the table) so that equal-impact ties keep the       *
026400* finding first encountered, per the sorting-summary rule.       *
026500*****************************************************************
026600 5000-TOP-3.
026700     IF  88-T3-FREE(1)
026800         MOVE FI-TITLE(I)    TO T3-TITLE(1)
026900         MOVE FI-CATEGORY(I) TO T3-CATEGORY(1)
027000         MOVE FI-IMPACT(I)   TO T3-IMPACT(1)
027100         MOVE 'Y'               TO T3-USED(1)
027200     ELSE
027300     IF  88-T3-FREE(2)
027400         MOVE FI-TITLE(I)    TO T3-TITLE(2)
027500         MOVE FI-CATEGORY(I) TO T3-CATEGORY(2)
027600         MOVE FI-IMPACT(I)   TO T3-IMPACT(2)
027700         MOVE 'Y'               TO T3-USED(2)
027800     ELSE
027900     IF  88-T3-FREE(3)
028000         MOVE FI-TITLE(I)    TO T3-TITLE(3)
028100         MOVE FI-CATEGORY(I) TO T3-CATEGORY(3)
028200         MOVE FI-IMPACT(I)   TO T3-IMPACT(3)
028300         MOVE 'Y'               TO T3-USED(3)
028400     ELSE
028500         PERFORM 5100-REPLACE-WEAKEST THRU 5100-EXIT.
028600
028700 5000-EXIT.
028800     EXIT.
028900
029000 5100-REPLACE-WEAKEST.
029100     MOVE 1             TO MIN-SLOT.
029200     MOVE T3-IMPACT(1)  TO MIN-IMPACT.
029300     IF  T3-IMPACT(2) LESS THAN MIN-IMPACT
029400         MOVE 2            TO MIN-SLOT
029500         MOVE T3-IMPACT(2) TO MIN-IMPACT.
029600     IF  T3-IMPACT(3) LESS THAN MIN-IMPACT
029700         MOVE 3            TO MIN-SLOT
029800         MOVE T3-IMPACT(3) TO MIN-IMPACT.
029900
030000     IF  FI-IMPACT(I) GREATER THAN MIN-IMPACT
030100         MOVE FI-TITLE(I)    TO T3-TITLE(MIN-SLOT)
030200         MOVE FI-CATEGORY(I) TO T3-CATEGORY(MIN-SLOT)
030300         MOVE FI-IMPACT(I)   TO T3-IMPACT(MIN-SLOT).
030400
030500 5100-EXIT.
030600     EXIT.
