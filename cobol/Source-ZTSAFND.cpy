000100*****************************************************************
000200* ZTSA FINDING and print-line record definitions.               *
000300*                                                               *
000400* FINDINGS-TABLE holds the raw/scored findings produced by the  *
000500* rule paragraphs in ZTSA003, ZTSA102 and ZTSA031, then scored  *
000600* and sorted in place by ZTSA008.  ZTSA004 and ZTSA005 read the  *
000700* same table to build the two output reports - no finding is    *
000800* ever copied to a second table.                                *
000900*                                                               *
001000* Date       UserID    Description                              *
001100* ---------- --------  ---------------------------------------- *
001200* 1987-06-09 TLH       Initial version.                          *
001300* 1990-06-14 RCO       FI-EXAMPLE-TABLE widened to 5 OCCURS to   *
001400*                      match the 5-example cap (PR-9006-31).     *
001500* 2000-08-02 DHM       IR-SUMMARY-LINE now carries the four      *
001600*                      category counts and IR-DETAIL-LINE the    *
001700*                      recommendation column, matching what      *
001800*                      AR-SUMMARY-LINE/AR-RECOMMEND-LINE already  *
001900*                      carry on the other report; IR-PRINT-LINE   *
002000*                      widened to hold the longer detail line     *
002100*                      (PR-0008-22).  AR-TOP-LINE added so the    *
002200*                      TOP-3-by-impact ranking ZTSA008 computes   *
002300*                      actually reaches the audit report.         *
002400*****************************************************************
002500
002600 01  FINDING-COUNT              PIC  9(02) COMP VALUE ZEROES.
002700
002800 01  FINDINGS-TABLE.
002900     05  FI-ENTRY               OCCURS 11 TIMES
003000                                 INDEXED BY FI-IDX.
003100         10  FI-TYPE            PIC  X(30).
003200         10  FI-TITLE           PIC  X(40).
003300         10  FI-CATEGORY        PIC  X(08).
003400         10  FI-COUNT           PIC  9(05).
003500         10  FI-IMPACT          PIC  9(02).
003600         10  FI-EFFORT          PIC  9(02).
003700         10  FI-PRIORITY        PIC  9(02)V9(02).
003800         10  FI-EXAMPLE-TABLE.
003900             15  FI-EXAMPLES    PIC  X(80) OCCURS 5 TIMES
004000                                 INDEXED BY FI-EX-IDX.
004100         10  FI-EXAMPLE-CNT     PIC  9(01).
004200         10  FI-RECOMMENDATION  PIC  X(120).
004300         10  FILLER             PIC  X(02) VALUE SPACES.
004400
004500*****************************************************************
004600* SUMMARY-AREA - accumulators carried from ZTSA008 through to    *
004700* both report writers.                                          *
004800*****************************************************************
004900 01  SUMMARY-AREA.
005000     05  SU-RUN-DATE            PIC  X(10) VALUE SPACES.
005100     05  SU-DOMAIN              PIC  X(40) VALUE SPACES.
005200     05  SU-TOTAL               PIC  9(03) VALUE ZEROES.
005300     05  SU-CRITICAL-COUNT      PIC  9(03) VALUE ZEROES.
005400     05  SU-HIGH-COUNT          PIC  9(03) VALUE ZEROES.
005500     05  SU-MEDIUM-COUNT        PIC  9(03) VALUE ZEROES.
005600     05  SU-LOW-COUNT           PIC  9(03) VALUE ZEROES.
005700
005800*****************************************************************
005900* TOP3-AREA - top three findings by impact, first-encountered   *
006000* order kept on ties (BUSINESS RULES / sorting-summary rules).  *
006100*****************************************************************
006200 01  TOP3-AREA.
006300     05  T3-ENTRY               OCCURS 3 TIMES
006400                                 INDEXED BY T3-IDX.
006500         10  T3-TITLE           PIC  X(40).
006600         10  T3-CATEGORY        PIC  X(08).
006700         10  T3-IMPACT          PIC  9(02).
006800         10  T3-USED            PIC  X(01) VALUE 'N'.
006900             88  88-T3-USED               VALUE 'Y'.
007000             88  88-T3-FREE                VALUE 'N'.
007100
007200*****************************************************************
007300* AR-PRINT-LINE - one 132-byte AUDIT-REPORT print line, with    *
007400* a REDEFINES per line type this report ever writes.  Column    *
007500* layout follows the shop print-line convention (label + value  *
007600* pairs, trailing FILLER pad to 132).                           *
007700*****************************************************************
007800 01  AR-PRINT-LINE                  PIC  X(132).
007900
008000 01  AR-HEADER-LINE REDEFINES AR-PRINT-LINE.
008100     05  AR-HDR-TITLE               PIC  X(60).
008200     05  AR-HDR-DATE-LIT            PIC  X(10) VALUE 'RUN DATE: '.
008300     05  AR-HDR-DATE                PIC  X(10).
008400     05  FILLER                     PIC  X(52).
008500
008600 01  AR-SUMMARY-LINE REDEFINES AR-PRINT-LINE.
008700     05  AR-SUM-LABEL               PIC  X(15) VALUE
008800                                     'AUDIT SUMMARY: '.
008900     05  AR-SUM-TOTAL-LIT           PIC  X(07) VALUE 'TOTAL: '.
009000     05  AR-SUM-TOTAL               PIC  ZZ9.
009100     05  AR-SUM-CRIT-LIT            PIC  X(10) VALUE ' CRITICAL:'.
009200     05  AR-SUM-CRIT                PIC  ZZ9.
009300     05  AR-SUM-HIGH-LIT            PIC  X(07) VALUE ' HIGH:'.
009400     05  AR-SUM-HIGH                PIC  ZZ9.
009500     05  AR-SUM-MED-LIT             PIC  X(09) VALUE ' MEDIUM:'.
009600     05  AR-SUM-MED                 PIC  ZZ9.
009700     05  AR-SUM-LOW-LIT             PIC  X(06) VALUE ' LOW:'.
009800     05  AR-SUM-LOW                 PIC  ZZ9.
009900     05  FILLER                     PIC  X(63).
010000
010100 01  AR-CATEGORY-LINE REDEFINES AR-PRINT-LINE.
010200     05  AR-CAT-LIT                 PIC  X(10) VALUE
010300                                     'CATEGORY: '.
010400     05  AR-CAT-NAME                PIC  X(08).
010500     05  FILLER                     PIC  X(114).
010600
010700 01  AR-FINDING-LINE REDEFINES AR-PRINT-LINE.
010800     05  AR-FIND-TITLE              PIC  X(40).
010900     05  AR-FIND-INSTANCES-LIT      PIC  X(12) VALUE
011000                                     ' - INSTANCES'.
011100     05  AR-FIND-INSTANCES          PIC  ZZZZ9.
011200     05  FILLER                     PIC  X(75).
011300
011400 01  AR-SCORE-LINE REDEFINES AR-PRINT-LINE.
011500     05  AR-SCR-IMPACT-LIT          PIC  X(09) VALUE '  IMPACT '.
011600     05  AR-SCR-IMPACT              PIC  Z9.
011700     05  AR-SCR-OF10A               PIC  X(04) VALUE '/10 '.
011800     05  AR-SCR-EFFORT-LIT          PIC  X(08) VALUE 'EFFORT '.
011900     05  AR-SCR-EFFORT              PIC  Z9.
012000     05  AR-SCR-OF10B               PIC  X(04) VALUE '/10 '.
012100     05  AR-SCR-PRI-LIT             PIC  X(10) VALUE 'PRIORITY '.
012200     05  AR-SCR-PRIORITY            PIC  Z9.99.
012300     05  FILLER                     PIC  X(88).
012400
012500 01  AR-RECOMMEND-LINE REDEFINES AR-PRINT-LINE.
012600     05  AR-REC-LIT                 PIC  X(12) VALUE
012700                                     '  FIX:      '.
012800     05  AR-REC-TEXT                PIC  X(120).
012900
013000 01  AR-EXAMPLE-LINE REDEFINES AR-PRINT-LINE.
013100     05  AR-EX-LIT                  PIC  X(12) VALUE
013200                                     '  EXAMPLE:  '.
013300     05  AR-EX-URL                  PIC  X(80).
013400     05  FILLER                     PIC  X(40).
013500
013600 01  AR-TOP-LINE REDEFINES AR-PRINT-LINE.
013700     05  AR-TOP-LIT                 PIC  X(13) VALUE
013800                                     ' TOP IMPACT #'.
013900     05  AR-TOP-RANK                PIC  9.
014000     05  AR-TOP-SEP                 PIC  X(02) VALUE ': '.
014100     05  AR-TOP-TITLE               PIC  X(40).
014200     05  AR-TOP-CAT-LIT             PIC  X(11) VALUE
014300                                     '  CATEGORY '.
014400     05  AR-TOP-CATEGORY            PIC  X(08).
014500     05  AR-TOP-IMP-LIT             PIC  X(08) VALUE '  IMPACT'.
014600     05  AR-TOP-IMPACT              PIC  Z9.
014700     05  FILLER                     PIC  X(47).
014800
014900*****************************************************************
015000* IR-PRINT-LINE - one 240-byte ISSUE-REGISTER print line, with  *
015100* a REDEFINES per line type (summary header, column heading,    *
015200* category heading, detail, trailer).  Widened from the         *
015300* original 132 bytes to carry the four category counts on the   *
015400* summary line and the recommendation column on the detail      *
015500* line, alongside AR-SUMMARY-LINE/AR-RECOMMEND-LINE above.       *
015600*****************************************************************
015700 01  IR-PRINT-LINE                  PIC  X(240).
015800
015900 01  IR-SUMMARY-LINE REDEFINES IR-PRINT-LINE.
016000     05  IR-SUM-DOMAIN-LIT          PIC  X(08) VALUE 'DOMAIN: '.
016100     05  IR-SUM-DOMAIN              PIC  X(40).
016200     05  IR-SUM-DATE-LIT            PIC  X(06) VALUE 'DATE: '.
016300     05  IR-SUM-DATE                PIC  X(10).
016400     05  IR-SUM-TOTAL-LIT           PIC  X(14) VALUE
016500                                     ' TOTAL ISSUES:'.
016600     05  IR-SUM-TOTAL               PIC  ZZ9.
016700     05  IR-SUM-CRIT-LIT            PIC  X(10) VALUE ' CRITICAL:'.
016800     05  IR-SUM-CRIT                PIC  ZZ9.
016900     05  IR-SUM-HIGH-LIT            PIC  X(07) VALUE ' HIGH:'.
017000     05  IR-SUM-HIGH                PIC  ZZ9.
017100     05  IR-SUM-MED-LIT             PIC  X(09) VALUE ' MEDIUM:'.
017200     05  IR-SUM-MED                 PIC  ZZ9.
017300     05  IR-SUM-LOW-LIT             PIC  X(06) VALUE ' LOW:'.
017400     05  IR-SUM-LOW                 PIC  ZZ9.
017500     05  FILLER                     PIC  X(115).
017600
017700 01  IR-HEADING-LINE REDEFINES IR-PRINT-LINE.
017800     05  IR-HDG-CATEGORY            PIC  X(08) VALUE 'CATEGORY'.
017900     05  FILLER                     PIC  X(02) VALUE SPACES.
018000     05  IR-HDG-ISSUE               PIC  X(30) VALUE 'ISSUE'.
018100     05  IR-HDG-URL                 PIC  X(50) VALUE 'URL'.
018200     05  IR-HDG-IMP                 PIC  X(05) VALUE 'IMP'.
018300     05  IR-HDG-EFF                 PIC  X(05) VALUE 'EFF'.
018400     05  IR-HDG-PRIORITY            PIC  X(08) VALUE 'PRIORITY'.
018500     05  FILLER                     PIC  X(132).
018600
018700 01  IR-CATEGORY-LINE REDEFINES IR-PRINT-LINE.
018800     05  IR-CAT-LIT                 PIC  X(10) VALUE
018900                                     'CATEGORY: '.
019000     05  IR-CAT-NAME                PIC  X(08).
019100     05  FILLER                     PIC  X(222).
019200
019300 01  IR-DETAIL-LINE REDEFINES IR-PRINT-LINE.
019400     05  IR-DET-CATEGORY            PIC  X(08).
019500     05  FILLER                     PIC  X(02) VALUE SPACES.
019600     05  IR-DET-ISSUE               PIC  X(30).
019700     05  IR-DET-URL                 PIC  X(50).
019800     05  IR-DET-IMP                 PIC  Z9.
019900     05  FILLER                     PIC  X(03) VALUE SPACES.
020000     05  IR-DET-EFF                 PIC  Z9.
020100     05  FILLER                     PIC  X(03) VALUE SPACES.
020200     05  IR-DET-PRIORITY            PIC  Z9.99.
020300     05  FILLER                     PIC  X(02) VALUE SPACES.
020400     05  IR-DET-RECOMMENDATION      PIC  X(120).
020500     05  FILLER                     PIC  X(13).
020600
020700 01  IR-TRAILER-LINE REDEFINES IR-PRINT-LINE.
020800     05  IR-TRL-LIT                 PIC  X(24) VALUE
020900                                     'TOTAL DETAIL LINES WRITT'.
021000     05  IR-TRL-LIT2                PIC  X(04) VALUE 'EN: '.
021100     05  IR-TRL-COUNT               PIC  ZZZZ9.
021200     05  FILLER                     PIC  X(207).
