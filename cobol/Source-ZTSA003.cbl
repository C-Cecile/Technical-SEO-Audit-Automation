000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTSA003.
000300 AUTHOR.        T. HAWKINS.
000400 INSTALLATION.  CORPORATE MIS - AUDIT SYSTEMS GROUP.
000500 DATE-WRITTEN.  APRIL 2, 1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZTSA - Technical SEO Audit Batch Suite                        *
001100*                                                               *
001200* Audit rule engine - response-codes, page-titles,               *
001300* meta-description and H1 rules:                                *
001400*   BROKEN-LINKS       (response-codes, 400-499)                *
001500*   SERVER-ERRORS      (response-codes, 500-599)                *
001600*   TITLE-TOO-LONG     (page-titles,   length > 60)              *
001700*   MISSING-META-DESC  (meta-description, length = 0)            *
001800*   DESC-TOO-LONG      (meta-description, length > 160)          *
001900*   MISSING-H1         (h1, first H1 blank)                      *
002000*   MULTIPLE-H1        (h1, second H1 non-blank)                 *
002100*                                                                *
002200* Each file is read once; violations are accumulated locally    *
002300* and posted to FINDINGS-TABLE only after the file has been     *
002400* scanned to end-of-file, so a rule that finds nothing never     *
002500* occupies a FINDINGS-TABLE slot.  A file that will not OPEN     *
002600* (status 35 - not found) silently skips the rules that read     *
002700* it; any other bad status is a hard I/O error and abends the    *
002800* job via the shop-standard ZTSAERR handling.                    *
002900*                                                                *
003000* Date       UserID    Description                              *
003100* ---------- --------  ---------------------------------------- *
003200* 1987-04-02 TLH       Initial version - response-codes rules    *
003300*                      only.                                     *
003400* 1987-04-19 TLH       Added page-titles (TITLE-TOO-LONG) and    *
003500*                      meta-description rules (CHG8704-11).      *
003600* 1987-05-27 DHM       Added H1 rules (MISSING-H1, MULTIPLE-H1). *
003700* 1993-02-22 RCO       File-not-found now skips only the rules   *
003800*                      tied to that file instead of abending the *
003900*                      whole step (PR-9302-04).                  *
004000* 1998-11-09 PAK       Y2K sweep - no date-sensitive fields in   *
004100*                      this program; logged per audit standard.  *
004200* 1998-12-02 PAK       Now COPYs ZTSAERR into WORKING-STORAGE     *
004300*                      and ZTSAEPR into PROCEDURE DIVISION        *
004400*                      instead of the old inline COPY at each     *
004500*                      OPEN check (PR-9812-14).                   *
004600* 1999-03-08 RCO       Staging examples area cleared after each   *
004700*                      post so a stale URL never lingers between  *
004800*                      findings (PR-9903-02).                     *
004900* 2000-04-19 SLC       RC/PT/MD/H1-FILE-RECORD each narrowed by    *
005000*                      one byte to match the extract job's true    *
005100*                      LRECL - an unused padding byte was never    *
005200*                      written by the crawl side (PR-0004-19).     *
005300* 2003-03-10 SLC       Dropped the unused UPSI-0 clause from          *
005400*                      SPECIAL-NAMES - never wired to a WORKING-      *
005500*                      STORAGE field - and dropped the WS-/LK-        *
005600*                      prefixes on the fields below to match shop     *
005700*                      naming convention (PR-0302-19).                *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS RULE-CATEGORY-CLASS IS 'C' 'H' 'M' 'L'.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT RESPONSE-CODES-FILE  ASSIGN TO RESPCODE
006800            FILE STATUS IS RC-STATUS.
006900     SELECT PAGE-TITLES-FILE     ASSIGN TO PAGETTLS
007000            FILE STATUS IS PT-STATUS.
007100     SELECT META-DESC-FILE       ASSIGN TO METADESC
007200            FILE STATUS IS MD-STATUS.
007300     SELECT H1-FILE              ASSIGN TO H1FILE
007400            FILE STATUS IS H1-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  RESPONSE-CODES-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORDING MODE IS F.
008100 01  RC-FILE-RECORD             PIC  X(83).
008200
008300 FD  PAGE-TITLES-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008600 01  PT-FILE-RECORD             PIC  X(163).
008700
008800 FD  META-DESC-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F.
009100 01  MD-FILE-RECORD             PIC  X(83).
009200
009300 FD  H1-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORDING MODE IS F.
009600 01  H1-FILE-RECORD             PIC  X(200).
009700
009800 WORKING-STORAGE SECTION.
009900
010000*****************************************************************
010100* DEFINE LOCAL VARIABLES                                        *
010200*****************************************************************
010300 01  ADDR-HOLD               USAGE POINTER.
010400 01  ADDR-HOLD-X REDEFINES ADDR-HOLD
010500                                PIC S9(08) COMP.
010600
010700 01  SWITCH-BYTE             PIC  X(01) VALUE 'N'.
010800 01  SWITCH-DIGIT REDEFINES SWITCH-BYTE
010900                                PIC 9(01).
011000
011100 01  RC-STATUS               PIC  X(02) VALUE SPACES.
011200 01  PT-STATUS               PIC  X(02) VALUE SPACES.
011300 01  MD-STATUS               PIC  X(02) VALUE SPACES.
011400 01  H1-STATUS               PIC  X(02) VALUE SPACES.
011500
011600 01  RC-OPEN-OK              PIC  X(01) VALUE 'N'.
011700 01  PT-OPEN-OK              PIC  X(01) VALUE 'N'.
011800 01  MD-OPEN-OK              PIC  X(01) VALUE 'N'.
011900 01  H1-OPEN-OK              PIC  X(01) VALUE 'N'.
012000
012100 01  RC-EOF                  PIC  X(01) VALUE 'N'.
012200 01  PT-EOF                  PIC  X(01) VALUE 'N'.
012300 01  MD-EOF                  PIC  X(01) VALUE 'N'.
012400 01  H1-EOF                  PIC  X(01) VALUE 'N'.
012500
012600 01  MODE-STANDARD              PIC  X(01) VALUE 'S'.
012700 01  UNUSED-PER-TITLE        PIC  9(01) COMP VALUE ZEROES.
012800
012900*****************************************************************
013000* Per-rule local accumulators - not posted to FINDINGS-TABLE     *
013100* until the owning file has reached end-of-file.                *
013200*****************************************************************
013300 01  BL-COUNT                PIC  9(05) COMP VALUE ZEROES.
013400 01  BL-EXAMPLE-CNT          PIC  9(01) COMP VALUE ZEROES.
013500 01  BL-EXAMPLES.
013600     05  BL-EXAMPLE          PIC  X(80) OCCURS 5 TIMES.
013700
013800 01  SE-COUNT                PIC  9(05) COMP VALUE ZEROES.
013900 01  SE-EXAMPLE-CNT          PIC  9(01) COMP VALUE ZEROES.
014000 01  SE-EXAMPLES.
014100     05  SE-EXAMPLE          PIC  X(80) OCCURS 5 TIMES.
014200
014300 01  TL-COUNT                PIC  9(05) COMP VALUE ZEROES.
014400 01  TL-EXAMPLE-CNT          PIC  9(01) COMP VALUE ZEROES.
014500 01  TL-EXAMPLES.
014600     05  TL-EXAMPLE          PIC  X(80) OCCURS 5 TIMES.
014700
014800 01  MM-COUNT                PIC  9(05) COMP VALUE ZEROES.
014900 01  MM-EXAMPLE-CNT          PIC  9(01) COMP VALUE ZEROES.
015000 01  MM-EXAMPLES.
015100     05  MM-EXAMPLE          PIC  X(80) OCCURS 5 TIMES.
015200
015300 01  DL-COUNT                PIC  9(05) COMP VALUE ZEROES.
015400 01  DL-EXAMPLE-CNT          PIC  9(01) COMP VALUE ZEROES.
015500 01  DL-EXAMPLES.
015600     05  DL-EXAMPLE          PIC  X(80) OCCURS 5 TIMES.
015700
015800 01  MH-COUNT                PIC  9(05) COMP VALUE ZEROES.
015900 01  MH-EXAMPLE-CNT          PIC  9(01) COMP VALUE ZEROES.
016000 01  MH-EXAMPLES.
016100     05  MH-EXAMPLE          PIC  X(80) OCCURS 5 TIMES.
016200
016300 01  XH-COUNT                PIC  9(05) COMP VALUE ZEROES.
016400 01  XH-EXAMPLE-CNT          PIC  9(01) COMP VALUE ZEROES.
016500 01  XH-EXAMPLES.
016600     05  XH-EXAMPLE          PIC  X(80) OCCURS 5 TIMES.
016700
016800*****************************************************************
016900* Staging area used to post one committed finding at a time to  *
017000* FINDINGS-TABLE (see 9500-APPEND-FINDING).                     *
017100*****************************************************************
017200 01  STAGE-TYPE              PIC  X(30) VALUE SPACES.
017300 01  STAGE-TITLE             PIC  X(40) VALUE SPACES.
017400 01  STAGE-COUNT             PIC  9(05) VALUE ZEROES.
017500 01  STAGE-EXAMPLE-CNT       PIC  9(01) COMP VALUE ZEROES.
017600 01  STAGE-EXAMPLES.
017700     05  STAGE-EXAMPLE       PIC  X(80) OCCURS 5 TIMES.
017800 01  STAGE-EXAMPLES-FLAT REDEFINES STAGE-EXAMPLES
017900                                PIC  X(400).
018000 01  STAGE-SUB               PIC  9(01) COMP VALUE ZEROES.
018100
018200 COPY ZTSAERR.
018300
018400 COPY ZTSAINP.
018500
018600 LINKAGE SECTION.
018700 COPY ZTSAFND.
018800
018900 PROCEDURE DIVISION USING FINDINGS-TABLE
019000                           FINDING-COUNT.
019100
019200*****************************************************************
019300* Main process.                                                 *
019400*****************************************************************
019500     PERFORM 1000-RESPONSE-CODES     THRU 1000-EXIT.
019600     PERFORM 2000-PAGE-TITLES        THRU 2000-EXIT.
019700     PERFORM 3000-META-DESC          THRU 3000-EXIT.
019800     PERFORM 4000-H1                 THRU 4000-EXIT.
019900
020000     GOBACK.
020100
020200*****************************************************************
020300* RESPONSE-CODES pass - BROKEN-LINKS and SERVER-ERRORS.          *
020400*****************************************************************
020500 1000-RESPONSE-CODES.
020600     OPEN INPUT RESPONSE-CODES-FILE.
020700
020800     IF  RC-STATUS EQUAL '35'
020900         MOVE 'N' TO RC-OPEN-OK
021000     ELSE
021100         MOVE RC-STATUS   TO FS-STATUS
021200         MOVE 'RESPCODE'     TO FS-DDNAME
021300         MOVE '1000'         TO FS-PARAGRAPH
021400         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
021500         MOVE 'Y' TO RC-OPEN-OK.
021600
021700     IF  RC-OPEN-OK EQUAL 'Y'
021800         PERFORM 1100-READ-RESPONSE-CODES  THRU 1100-EXIT
021900             WITH TEST AFTER
022000             UNTIL RC-EOF EQUAL 'Y'
022100         CLOSE RESPONSE-CODES-FILE
022200         PERFORM 1200-POST-BROKEN-LINKS    THRU 1200-EXIT
022300         PERFORM 1300-POST-SERVER-ERRORS   THRU 1300-EXIT.
022400
022500 1000-EXIT.
022600     EXIT.
022700
022800 1100-READ-RESPONSE-CODES.
022900     READ RESPONSE-CODES-FILE INTO RC-RECORD
023000         AT END
023100             MOVE 'Y' TO RC-EOF
023200         NOT AT END
023300             PERFORM 1110-EVALUATE-STATUS THRU 1110-EXIT.
023400
023500 1100-EXIT.
023600     EXIT.
023700
023800 1110-EVALUATE-STATUS.
023900     IF  RC-STATUS-CODE GREATER THAN OR EQUAL TO 400
024000     AND RC-STATUS-CODE LESS    THAN OR EQUAL TO 499
024100         ADD 1 TO BL-COUNT
024200         CALL 'ZTSA009' USING BL-EXAMPLE-CNT
024300                              BL-EXAMPLES
024400                              RC-ADDRESS
024500                              MODE-STANDARD
024600                              UNUSED-PER-TITLE.
024700
024800     IF  RC-STATUS-CODE GREATER THAN OR EQUAL TO 500
024900     AND RC-STATUS-CODE LESS    THAN OR EQUAL TO 599
025000         ADD 1 TO SE-COUNT
025100         CALL 'ZTSA009' USING SE-EXAMPLE-CNT
025200                              SE-EXAMPLES
025300                              RC-ADDRESS
025400                              MODE-STANDARD
025500                              UNUSED-PER-TITLE.
025600
025700 1110-EXIT.
025800     EXIT.
025900
026000 1200-POST-BROKEN-LINKS.
026100     IF  BL-COUNT GREATER THAN ZEROES
026200         MOVE 'BROKEN-LINKS'      TO STAGE-TYPE
026300         MOVE 'Broken Links (4xx status codes)'
026400                                   TO STAGE-TITLE
026500         MOVE BL-COUNT          TO STAGE-COUNT
026600         MOVE BL-EXAMPLE-CNT    TO STAGE-EXAMPLE-CNT
026700         MOVE BL-EXAMPLES       TO STAGE-EXAMPLES
026800         PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
026900
027000 1200-EXIT.
027100     EXIT.
027200
027300 1300-POST-SERVER-ERRORS.
027400     IF  SE-COUNT GREATER THAN ZEROES
027500         MOVE 'SERVER-ERRORS'     TO STAGE-TYPE
027600         MOVE 'Server Errors (5xx status codes)'
027700                                   TO STAGE-TITLE
027800         MOVE SE-COUNT          TO STAGE-COUNT
027900         MOVE SE-EXAMPLE-CNT    TO STAGE-EXAMPLE-CNT
028000         MOVE SE-EXAMPLES       TO STAGE-EXAMPLES
028100         PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
028200
028300 1300-EXIT.
028400     EXIT.
028500
028600*****************************************************************
028700* PAGE-TITLES pass - TITLE-TOO-LONG.                             *
028800*****************************************************************
028900 2000-PAGE-TITLES.
029000     OPEN INPUT PAGE-TITLES-FILE.
029100
029200     IF  PT-STATUS EQUAL '35'
029300         MOVE 'N' TO PT-OPEN-OK
029400     ELSE
029500         MOVE PT-STATUS   TO FS-STATUS
029600         MOVE 'PAGETTLS'     TO FS-DDNAME
029700         MOVE '2000'         TO FS-PARAGRAPH
029800         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
029900         MOVE 'Y' TO PT-OPEN-OK.
030000
030100     IF  PT-OPEN-OK EQUAL 'Y'
030200         PERFORM 2100-READ-PAGE-TITLES  THRU 2100-EXIT
030300             WITH TEST AFTER
030400             UNTIL PT-EOF EQUAL 'Y'
030500         CLOSE PAGE-TITLES-FILE
030600         PERFORM 2200-POST-TITLE-TOO-LONG THRU 2200-EXIT.
030700
030800 2000-EXIT.
030900     EXIT.
031000
031100 2100-READ-PAGE-TITLES.
031200     READ PAGE-TITLES-FILE INTO PT-RECORD
031300         AT END
031400             MOVE 'Y' TO PT-EOF
031500         NOT AT END
031600             IF  PT-TITLE NOT EQUAL SPACES
031700             AND PT-TITLE-LENGTH GREATER THAN 60
031800                 ADD 1 TO TL-COUNT
031900                 CALL 'ZTSA009' USING TL-EXAMPLE-CNT
032000                                      TL-EXAMPLES
032100                                      PT-ADDRESS
032200                                      MODE-STANDARD
032300                                      UNUSED-PER-TITLE.
032400
032500 2100-EXIT.
032600     EXIT.
032700
032800 2200-POST-TITLE-TOO-LONG.
032900     IF  TL-COUNT GREATER THAN ZEROES
033000         MOVE 'TITLE-TOO-LONG'    TO STAGE-TYPE
033100         MOVE 'Titles Over 60 Characters'
033200                                   TO STAGE-TITLE
033300         MOVE TL-COUNT          TO STAGE-COUNT
033400         MOVE TL-EXAMPLE-CNT    TO STAGE-EXAMPLE-CNT
033500         MOVE TL-EXAMPLES       TO STAGE-EXAMPLES
033600         PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
033700
033800 2200-EXIT.
033900     EXIT.
034000
034100*****************************************************************
034200* META-DESCRIPTION pass - MISSING-META-DESC and DESC-TOO-LONG.  *
034300*****************************************************************
034400 3000-META-DESC.
034500     OPEN INPUT META-DESC-FILE.
034600
034700     IF  MD-STATUS EQUAL '35'
034800         MOVE 'N' TO MD-OPEN-OK
034900     ELSE
035000         MOVE MD-STATUS   TO FS-STATUS
035100         MOVE 'METADESC'     TO FS-DDNAME
035200         MOVE '3000'         TO FS-PARAGRAPH
035300         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
035400         MOVE 'Y' TO MD-OPEN-OK.
035500
035600     IF  MD-OPEN-OK EQUAL 'Y'
035700         PERFORM 3100-READ-META-DESC  THRU 3100-EXIT
035800             WITH TEST AFTER
035900             UNTIL MD-EOF EQUAL 'Y'
036000         CLOSE META-DESC-FILE
036100         PERFORM 3200-POST-MISSING-META-DESC THRU 3200-EXIT
036200         PERFORM 3300-POST-DESC-TOO-LONG     THRU 3300-EXIT.
036300
036400 3000-EXIT.
036500     EXIT.
036600
036700 3100-READ-META-DESC.
036800     READ META-DESC-FILE INTO MD-RECORD
036900         AT END
037000             MOVE 'Y' TO MD-EOF
037100         NOT AT END
037200             PERFORM 3110-EVALUATE-LENGTH THRU 3110-EXIT.
037300
037400 3100-EXIT.
037500     EXIT.
037600
037700 3110-EVALUATE-LENGTH.
037800     IF  MD-DESC-LENGTH EQUAL ZEROES
037900         ADD 1 TO MM-COUNT
038000         CALL 'ZTSA009' USING MM-EXAMPLE-CNT
038100                              MM-EXAMPLES
038200                              MD-ADDRESS
038300                              MODE-STANDARD
038400                              UNUSED-PER-TITLE.
038500
038600     IF  MD-DESC-LENGTH GREATER THAN 160
038700         ADD 1 TO DL-COUNT
038800         CALL 'ZTSA009' USING DL-EXAMPLE-CNT
038900                              DL-EXAMPLES
039000                              MD-ADDRESS
039100                              MODE-STANDARD
039200                              UNUSED-PER-TITLE.
039300
039400 3110-EXIT.
039500     EXIT.
039600
039700 3200-POST-MISSING-META-DESC.
039800     IF  MM-COUNT GREATER THAN ZEROES
039900         MOVE 'MISSING-META-DESC'  TO STAGE-TYPE
040000         MOVE 'Missing Meta Descriptions'
040100                                    TO STAGE-TITLE
040200         MOVE MM-COUNT           TO STAGE-COUNT
040300         MOVE MM-EXAMPLE-CNT     TO STAGE-EXAMPLE-CNT
040400         MOVE MM-EXAMPLES        TO STAGE-EXAMPLES
040500         PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
040600
040700 3200-EXIT.
040800     EXIT.
040900
041000 3300-POST-DESC-TOO-LONG.
041100     IF  DL-COUNT GREATER THAN ZEROES
041200         MOVE 'DESC-TOO-LONG'      TO STAGE-TYPE
041300         MOVE 'Meta Descriptions Over 160 Characters'
041400                                    TO STAGE-TITLE
041500         MOVE DL-COUNT           TO STAGE-COUNT
041600         MOVE DL-EXAMPLE-CNT     TO STAGE-EXAMPLE-CNT
041700         MOVE DL-EXAMPLES        TO STAGE-EXAMPLES
041800         PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
041900
042000 3300-EXIT.
042100     EXIT.
042200
042300*****************************************************************
042400* H1 pass - MISSING-H1 and MULTIPLE-H1.                          *
042500*****************************************************************
042600 4000-H1.
042700     OPEN INPUT H1-FILE.
042800
042900     IF  H1-STATUS EQUAL '35'
043000         MOVE 'N' TO H1-OPEN-OK
043100     ELSE
043200         MOVE H1-STATUS   TO FS-STATUS
043300         MOVE 'H1FILE  '     TO FS-DDNAME
043400         MOVE '4000'         TO FS-PARAGRAPH
043500         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
043600         MOVE 'Y' TO H1-OPEN-OK.
043700
043800     IF  H1-OPEN-OK EQUAL 'Y'
043900         PERFORM 4100-READ-H1  THRU 4100-EXIT
044000             WITH TEST AFTER
044100             UNTIL H1-EOF EQUAL 'Y'
044200         CLOSE H1-FILE
044300         PERFORM 4200-POST-MISSING-H1   THRU 4200-EXIT
044400         PERFORM 4300-POST-MULTIPLE-H1  THRU 4300-EXIT.
044500
044600 4000-EXIT.
044700     EXIT.
044800
044900 4100-READ-H1.
045000     READ H1-FILE INTO H1-RECORD
045100         AT END
045200             MOVE 'Y' TO H1-EOF
045300         NOT AT END
045400             PERFORM 4110-EVALUATE-H1 THRU 4110-EXIT.
045500
045600 4100-EXIT.
045700     EXIT.
045800
045900 4110-EVALUATE-H1.
046000     IF  H1-FIRST EQUAL SPACES
046100         ADD 1 TO MH-COUNT
046200         CALL 'ZTSA009' USING MH-EXAMPLE-CNT
046300                              MH-EXAMPLES
046400                              H1-ADDRESS
046500                              MODE-STANDARD
046600                              UNUSED-PER-TITLE.
046700
046800     IF  H1-SECOND NOT EQUAL SPACES
046900         ADD 1 TO XH-COUNT
047000         CALL 'ZTSA009' USING XH-EXAMPLE-CNT
047100                              XH-EXAMPLES
047200                              H1-ADDRESS
047300                              MODE-STANDARD
047400                              UNUSED-PER-TITLE.
047500
047600 4110-EXIT.
047700     EXIT.
047800
047900 4200-POST-MISSING-H1.
048000     IF  MH-COUNT GREATER THAN ZEROES
048100         MOVE 'MISSING-H1'         TO STAGE-TYPE
048200         MOVE 'Missing H1 Tags'    TO STAGE-TITLE
048300         MOVE MH-COUNT           TO STAGE-COUNT
048400         MOVE MH-EXAMPLE-CNT     TO STAGE-EXAMPLE-CNT
048500         MOVE MH-EXAMPLES        TO STAGE-EXAMPLES
048600         PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
048700
048800 4200-EXIT.
048900     EXIT.
049000
049100 4300-POST-MULTIPLE-H1.
049200     IF  XH-COUNT GREATER THAN ZEROES
049300         MOVE 'MULTIPLE-H1'        TO STAGE-TYPE
049400         MOVE 'Multiple H1 Tags'   TO STAGE-TITLE
049500         MOVE XH-COUNT           TO STAGE-COUNT
049600         MOVE XH-EXAMPLE-CNT     TO STAGE-EXAMPLE-CNT
049700         MOVE XH-EXAMPLES        TO STAGE-EXAMPLES
049800         PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
049900
050000 4300-EXIT.
050100     EXIT.
050200
050300*****************************************************************
050400* Post one staged finding to FINDINGS-TABLE.  FI-CATEGORY,      *
050500* FI-IMPACT, FI-EFFORT, FI-PRIORITY and FI-RECOMMENDATION are   *
050600* left blank/zero here - ZTSA008 stamps them from the rule       *
050700* catalogue once every module has run.                           *
050800*****************************************************************
050900 9500-APPEND-FINDING.
051000     ADD 1 TO FINDING-COUNT.
051100     MOVE STAGE-TYPE       TO FI-TYPE(FINDING-COUNT).
051200     MOVE STAGE-TITLE      TO FI-TITLE(FINDING-COUNT).
051300     MOVE SPACES              TO FI-CATEGORY(FINDING-COUNT).
051400     MOVE STAGE-COUNT      TO FI-COUNT(FINDING-COUNT).
051500     MOVE ZEROES              TO FI-IMPACT(FINDING-COUNT)
051600                                  FI-EFFORT(FINDING-COUNT)
051700                                  FI-PRIORITY(FINDING-COUNT).
051800     MOVE STAGE-EXAMPLE-CNT
051900                              TO FI-EXAMPLE-CNT(FINDING-COUNT).
052000     MOVE SPACES              TO FI-RECOMMENDATION(FINDING-COUNT).
052100
052200     PERFORM 9510-COPY-ONE-EXAMPLE THRU 9510-EXIT
052300         VARYING STAGE-SUB FROM 1 BY 1
052400         UNTIL STAGE-SUB GREATER THAN STAGE-EXAMPLE-CNT.
052500
052600     MOVE SPACES              TO STAGE-EXAMPLES-FLAT.
052700
052800 9500-EXIT.
052900     EXIT.
053000
053100 9510-COPY-ONE-EXAMPLE.
053200     MOVE STAGE-EXAMPLE(STAGE-SUB)
053300                              TO FI-EXAMPLES(FINDING-COUNT
053400                                              STAGE-SUB).
053500
053600 9510-EXIT.
053700     EXIT.
053800
053900 COPY ZTSAEPR.
