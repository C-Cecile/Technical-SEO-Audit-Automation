000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTSA102.
000300 AUTHOR.        T. HAWKINS.
000400 INSTALLATION.  CORPORATE MIS - AUDIT SYSTEMS GROUP.
000500 DATE-WRITTEN.  APRIL 6, 1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZTSA - Technical SEO Audit Batch Suite                        *
001100*                                                               *
001200* Audit rule engine - images, redirect-chains and page-speed     *
001300* rules:                                                         *
001400*   MISSING-ALT-TEXT   (images, alt text blank)                 *
001500*   REDIRECT-CHAINS    (redirect-chains, chain count > 1)        *
001600*   SLOW-PAGES         (page-speed, load time > 3.00 seconds)    *
001700*                                                                *
001800* Same local-accumulate / late-commit pattern as ZTSA003 - see   *
001900* that program's banner for the rationale.  A file that will     *
002000* not OPEN (status 35) silently skips only the rule tied to it.  *
002100*                                                                *
002200* Date       UserID    Description                              *
002300* ---------- --------  ---------------------------------------- *
002400* 1987-04-06 TLH       Initial version - all three rules.         *
002500* 1990-06-14 RCO       Reworked example capture to call ZTSA009  *
002600*                      against local accumulators instead of     *
002700*                      FINDINGS-TABLE directly (PR-9006-31).     *
002800* 1993-02-22 RCO       File-not-found now skips only the rule    *
002900*                      tied to that file (PR-9302-04).            *
003000* 1998-11-09 PAK       Y2K sweep - no date-sensitive fields in    *
003100*                      this program; logged per audit standard.  *
003200* 1998-12-02 PAK       Now COPYs ZTSAERR into WORKING-STORAGE     *
003300*                      and ZTSAEPR into PROCEDURE DIVISION        *
003400*                      instead of the old inline COPY at each     *
003500*                      OPEN check (PR-9812-14).                   *
003600* 2000-04-19 SLC       IM/RD/PS-FILE-RECORD each narrowed by one  *
003700*                      byte to match the extract job's true       *
003800*                      LRECL - an unused padding byte was never   *
003900*                      written by the crawl side (PR-0004-19).    *
004000* 2003-03-10 SLC       Dropped the unused UPSI-0 clause from          *
004100*                      SPECIAL-NAMES - never wired to a WORKING-      *
004200*                      STORAGE field - and dropped the WS-/LK-        *
004300*                      prefixes on the fields below to match shop     *
004400*                      naming convention (PR-0302-19).                *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS RULE-CATEGORY-CLASS IS 'C' 'H' 'M' 'L'.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT IMAGES-FILE           ASSIGN TO IMAGES
005500            FILE STATUS IS IM-STATUS.
005600     SELECT REDIRECTS-FILE        ASSIGN TO REDIRECT
005700            FILE STATUS IS RD-STATUS.
005800     SELECT PAGE-SPEED-FILE       ASSIGN TO PAGESPED
005900            FILE STATUS IS PS-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  IMAGES-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORDING MODE IS F.
006600 01  IM-FILE-RECORD             PIC  X(140).
006700
006800 FD  REDIRECTS-FILE
006900     LABEL RECORDS ARE STANDARD
007000     RECORDING MODE IS F.
007100 01  RD-FILE-RECORD             PIC  X(82).
007200
007300 FD  PAGE-SPEED-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORDING MODE IS F.
007600 01  PS-FILE-RECORD             PIC  X(85).
007700
007800 WORKING-STORAGE SECTION.
007900
008000*****************************************************************
008100* DEFINE LOCAL VARIABLES                                        *
008200*****************************************************************
008300 01  ADDR-HOLD               USAGE POINTER.
008400 01  ADDR-HOLD-X REDEFINES ADDR-HOLD
008500                                PIC S9(08) COMP.
008600
008700 01  SWITCH-BYTE             PIC  X(01) VALUE 'N'.
008800 01  SWITCH-DIGIT REDEFINES SWITCH-BYTE
008900                                PIC 9(01).
009000
009100 01  LOAD-TIME-LIMIT         PIC  9(03)V9(02) VALUE 3.00.
009200 01  LOAD-TIME-BREAK REDEFINES LOAD-TIME-LIMIT.
009300     05  LTL-WHOLE           PIC  9(03).
009400     05  LTL-DECIMAL         PIC  9(02).
009500
009600 01  IM-STATUS               PIC  X(02) VALUE SPACES.
009700 01  RD-STATUS               PIC  X(02) VALUE SPACES.
009800 01  PS-STATUS               PIC  X(02) VALUE SPACES.
009900
010000 01  IM-OPEN-OK              PIC  X(01) VALUE 'N'.
010100 01  RD-OPEN-OK              PIC  X(01) VALUE 'N'.
010200 01  PS-OPEN-OK              PIC  X(01) VALUE 'N'.
010300
010400 01  IM-EOF                  PIC  X(01) VALUE 'N'.
010500 01  RD-EOF                  PIC  X(01) VALUE 'N'.
010600 01  PS-EOF                  PIC  X(01) VALUE 'N'.
010700
010800 01  MODE-STANDARD              PIC  X(01) VALUE 'S'.
010900 01  UNUSED-PER-TITLE        PIC  9(01) COMP VALUE ZEROES.
011000
011100*****************************************************************
011200* Per-rule local accumulators - not posted to FINDINGS-TABLE     *
011300* until the owning file has reached end-of-file.                 *
011400*****************************************************************
011500 01  AT-COUNT                PIC  9(05) COMP VALUE ZEROES.
011600 01  AT-EXAMPLE-CNT          PIC  9(01) COMP VALUE ZEROES.
011700 01  AT-EXAMPLES.
011800     05  AT-EXAMPLE          PIC  X(80) OCCURS 5 TIMES.
011900
012000 01  RC-COUNT                PIC  9(05) COMP VALUE ZEROES.
012100 01  RC-EXAMPLE-CNT          PIC  9(01) COMP VALUE ZEROES.
012200 01  RC-EXAMPLES.
012300     05  RC-EXAMPLE          PIC  X(80) OCCURS 5 TIMES.
012400
012500 01  SP-COUNT                PIC  9(05) COMP VALUE ZEROES.
012600 01  SP-EXAMPLE-CNT          PIC  9(01) COMP VALUE ZEROES.
012700 01  SP-EXAMPLES.
012800     05  SP-EXAMPLE          PIC  X(80) OCCURS 5 TIMES.
012900
013000*****************************************************************
013100* Staging area used to post one committed finding at a time to  *
013200* FINDINGS-TABLE (see 9500-APPEND-FINDING).                     *
013300*****************************************************************
013400 01  STAGE-TYPE              PIC  X(30) VALUE SPACES.
013500 01  STAGE-TITLE             PIC  X(40) VALUE SPACES.
013600 01  STAGE-COUNT             PIC  9(05) VALUE ZEROES.
013700 01  STAGE-EXAMPLE-CNT       PIC  9(01) COMP VALUE ZEROES.
013800 01  STAGE-EXAMPLES.
013900     05  STAGE-EXAMPLE       PIC  X(80) OCCURS 5 TIMES.
014000 01  STAGE-SUB               PIC  9(01) COMP VALUE ZEROES.
014100
014200 COPY ZTSAERR.
014300
014400 COPY ZTSAINP.
014500
014600 LINKAGE SECTION.
014700 COPY ZTSAFND.
014800
014900 PROCEDURE DIVISION USING FINDINGS-TABLE
015000                           FINDING-COUNT.
015100
015200*****************************************************************
015300* Main process.                                                 *
015400*****************************************************************
015500     PERFORM 1000-IMAGES              THRU 1000-EXIT.
015600     PERFORM 2000-REDIRECTS           THRU 2000-EXIT.
015700     PERFORM 3000-PAGE-SPEED          THRU 3000-EXIT.
015800
015900     GOBACK.
016000
016100*****************************************************************
016200* IMAGES pass - MISSING-ALT-TEXT.                                *
016300*****************************************************************
016400 1000-IMAGES.
016500     OPEN INPUT IMAGES-FILE.
016600
016700     IF  IM-STATUS EQUAL '35'
016800         MOVE 'N' TO IM-OPEN-OK
016900     ELSE
017000         MOVE IM-STATUS   TO FS-STATUS
017100         MOVE 'IMAGES  '     TO FS-DDNAME
017200         MOVE '1000'         TO FS-PARAGRAPH
017300         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
017400         MOVE 'Y' TO IM-OPEN-OK.
017500
017600     IF  IM-OPEN-OK EQUAL 'Y'
017700         PERFORM 1100-READ-IMAGES  THRU 1100-EXIT
017800             WITH TEST AFTER
017900             UNTIL IM-EOF EQUAL 'Y'
018000         CLOSE IMAGES-FILE
018100         PERFORM 1200-POST-MISSING-ALT-TEXT THRU 1200-EXIT.
018200
018300 1000-EXIT.
018400     EXIT.
018500
018600 1100-READ-IMAGES.
018700     READ IMAGES-FILE INTO IM-RECORD
018800         AT END
018900             MOVE 'Y' TO IM-EOF
019000         NOT AT END
019100             IF  IM-ALT-TEXT EQUAL SPACES
019200                 ADD 1 TO AT-COUNT
019300                 CALL 'ZTSA009' USING AT-EXAMPLE-CNT
019400                                      AT-EXAMPLES
019500                                      IM-ADDRESS
019600                                      MODE-STANDARD
019700                                      UNUSED-PER-TITLE.
019800
019900 1100-EXIT.
020000     EXIT.
020100
020200 1200-POST-MISSING-ALT-TEXT.
020300     IF  AT-COUNT GREATER THAN ZEROES
020400         MOVE 'MISSING-ALT-TEXT'   TO STAGE-TYPE
020500         MOVE 'Images Missing Alt Text'
020600                                    TO STAGE-TITLE
020700         MOVE AT-COUNT           TO STAGE-COUNT
020800         MOVE AT-EXAMPLE-CNT     TO STAGE-EXAMPLE-CNT
020900         MOVE AT-EXAMPLES        TO STAGE-EXAMPLES
021000         PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
021100
021200 1200-EXIT.
021300     EXIT.
021400
021500*****************************************************************
021600* REDIRECT-CHAINS pass.                                         *
021700*****************************************************************
021800 2000-REDIRECTS.
021900     OPEN INPUT REDIRECTS-FILE.
022000
022100     IF  RD-STATUS EQUAL '35'
022200         MOVE 'N' TO RD-OPEN-OK
022300     ELSE
022400         MOVE RD-STATUS   TO FS-STATUS
022500         MOVE 'REDIRECT'     TO FS-DDNAME
022600         MOVE '2000'         TO FS-PARAGRAPH
022700         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
022800         MOVE 'Y' TO RD-OPEN-OK.
022900
023000     IF  RD-OPEN-OK EQUAL 'Y'
023100         PERFORM 2100-READ-REDIRECTS  THRU 2100-EXIT
023200             WITH TEST AFTER
023300             UNTIL RD-EOF EQUAL 'Y'
023400         CLOSE REDIRECTS-FILE
023500         PERFORM 2200-POST-REDIRECT-CHAINS THRU 2200-EXIT.
023600
023700 2000-EXIT.
023800     EXIT.
023900
024000 2100-READ-REDIRECTS.
024100     READ REDIRECTS-FILE INTO RD-RECORD
024200         AT END
024300             MOVE 'Y' TO RD-EOF
024400         NOT AT END
024500             IF  RD-CHAIN-COUNT GREATER THAN 1
024600                 ADD 1 TO RC-COUNT
024700                 CALL 'ZTSA009' USING RC-EXAMPLE-CNT
024800                                      RC-EXAMPLES
024900                                      RD-ADDRESS
025000                                      MODE-STANDARD
025100                                      UNUSED-PER-TITLE.
025200
025300 2100-EXIT.
025400     EXIT.
025500
025600 2200-POST-REDIRECT-CHAINS.
025700     IF  RC-COUNT GREATER THAN ZEROES
025800         MOVE 'REDIRECT-CHAINS'    TO STAGE-TYPE
025900         MOVE 'Redirect Chains'    TO STAGE-TITLE
026000         MOVE RC-COUNT           TO STAGE-COUNT
026100         MOVE RC-EXAMPLE-CNT     TO STAGE-EXAMPLE-CNT
026200         MOVE RC-EXAMPLES        TO STAGE-EXAMPLES
026300         PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
026400
026500 2200-EXIT.
026600     EXIT.
026700
026800*****************************************************************
026900* PAGE-SPEED pass - SLOW-PAGES.                                  *
027000*****************************************************************
027100 3000-PAGE-SPEED.
027200     OPEN INPUT PAGE-SPEED-FILE.
027300
027400     IF  PS-STATUS EQUAL '35'
027500         MOVE 'N' TO PS-OPEN-OK
027600     ELSE
027700         MOVE PS-STATUS   TO FS-STATUS
027800         MOVE 'PAGESPED'     TO FS-DDNAME
027900         MOVE '3000'         TO FS-PARAGRAPH
028000         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
028100         MOVE 'Y' TO PS-OPEN-OK.
028200
028300     IF  PS-OPEN-OK EQUAL 'Y'
028400         PERFORM 3100-READ-PAGE-SPEED  THRU 3100-EXIT
028500             WITH TEST AFTER
028600             UNTIL PS-EOF EQUAL 'Y'
028700         CLOSE PAGE-SPEED-FILE
028800         PERFORM 3200-POST-SLOW-PAGES THRU 3200-EXIT.
028900
029000 3000-EXIT.
029100     EXIT.
029200
029300 3100-READ-PAGE-SPEED.
029400     READ PAGE-SPEED-FILE INTO PS-RECORD
029500         AT END
029600             MOVE 'Y' TO PS-EOF
029700         NOT AT END
029800             IF  PS-LOAD-TIME GREATER THAN LOAD-TIME-LIMIT
029900                 ADD 1 TO SP-COUNT
030000                 CALL 'ZTSA009' USING SP-EXAMPLE-CNT
030100                                      SP-EXAMPLES
030200                                      PS-ADDRESS
030300                                      MODE-STANDARD
030400                                      UNUSED-PER-TITLE.
030500
030600 3100-EXIT.
030700     EXIT.
030800
030900 3200-POST-SLOW-PAGES.
031000     IF  SP-COUNT GREATER THAN ZEROES
031100         MOVE 'SLOW-PAGES'         TO STAGE-TYPE
031200         MOVE 'Slow Loading Pages' TO STAGE-TITLE
031300         MOVE SP-COUNT           TO STAGE-COUNT
031400         MOVE SP-EXAMPLE-CNT     TO STAGE-EXAMPLE-CNT
031500         MOVE SP-EXAMPLES        TO STAGE-EXAMPLES
031600         PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
031700
031800 3200-EXIT.
031900     EXIT.
032000
032100*****************************************************************
032200* Post one staged finding to FINDINGS-TABLE.  FI-CATEGORY,      *
032300* FI-IMPACT, FI-EFFORT, FI-PRIORITY and FI-RECOMMENDATION are   *
032400* left blank/zero here - ZTSA008 stamps them from the rule       *
032500* catalogue once every module has run.                           *
032600*****************************************************************
032700 9500-APPEND-FINDING.
032800     ADD 1 TO FINDING-COUNT.
032900     MOVE STAGE-TYPE       TO FI-TYPE(FINDING-COUNT).
033000     MOVE STAGE-TITLE      TO FI-TITLE(FINDING-COUNT).
033100     MOVE SPACES              TO FI-CATEGORY(FINDING-COUNT).
033200     MOVE STAGE-COUNT      TO FI-COUNT(FINDING-COUNT).
033300     MOVE ZEROES              TO FI-IMPACT(FINDING-COUNT)
033400                                  FI-EFFORT(FINDING-COUNT)
033500                                  FI-PRIORITY(FINDING-COUNT).
033600     MOVE STAGE-EXAMPLE-CNT
033700                              TO FI-EXAMPLE-CNT(FINDING-COUNT).
033800     MOVE SPACES              TO FI-RECOMMENDATION(FINDING-COUNT).
033900
034000     PERFORM 9510-COPY-ONE-EXAMPLE THRU 9510-EXIT
034100         VARYING STAGE-SUB FROM 1 BY 1
034200         UNTIL STAGE-SUB GREATER THAN STAGE-EXAMPLE-CNT.
034300
034400 9500-EXIT.
034500     EXIT.
034600
034700 9510-COPY-ONE-EXAMPLE.
034800     MOVE STAGE-EXAMPLE(STAGE-SUB)
034900                              TO FI-EXAMPLES(FINDING-COUNT
035000                                              STAGE-SUB).
035100
035200 9510-EXIT.
035300     EXIT.
035400
035500 COPY ZTSAEPR.
