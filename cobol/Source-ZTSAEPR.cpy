000100*****************************************************************
000200*                                                               *
000300* ZTSA - Technical SEO Audit Batch Suite                        *
000400*                                                               *
000500* Shared file-status / abend paragraphs, COPYd into PROCEDURE   *
000600* DIVISION at the 9990-9999 range by every ZTSAnnn program that *
000700* opens one of the seven crawl export files.  See Source-       *
000800* ZTSAERR.cpy for the matching WORKING-STORAGE work area.       *
000900*                                                               *
001000* Date       UserID    Description                              *
001100* ---------- --------  ---------------------------------------- *
001200* 1987-03-16 TLH       Initial version - lifted from the CICS    *
001300*                      FCT-ERROR/CANCEL pattern used online, for *
001400*                      batch use.                                 *
001500* 1998-12-02 PAK       Split out of Source-ZTSAERR.cpy so a      *
001600*                      single COPY member no longer straddles    *
001700*                      WORKING-STORAGE and PROCEDURE DIVISION    *
001800*                      (PR-9812-14).                             *
001900* 2000-04-19 SLC       No functional change - reviewed with the  *
002000*                      crawl-export LRECL correction and left    *
002100*                      as-is; this member carries no record      *
002200*                      layouts of its own (PR-0004-19).          *
002300*****************************************************************
002400
002500*****************************************************************
002600* Check the FD's most recent file status.  A status of 00 or 10 *
002700* is normal (10 is end-of-file on a READ; an OPEN never returns *
002800* 10, so this same check is safe to reuse after OPEN as long as *
002900* the caller has already handled status 35 - file not found -   *
003000* on its own).  Anything else is a genuine I/O error and abends *
003100* the job.                                                       *
003200*****************************************************************
003300 9990-CHECK-FILE-STATUS.
003400     IF  FS-STATUS EQUAL '00' OR '10'
003500         CONTINUE
003600     ELSE
003700         PERFORM 9997-FCT-ERROR    THRU 9997-EXIT
003800         PERFORM 9999-ABEND-JOB    THRU 9999-EXIT.
003900
004000 9990-EXIT.
004100     EXIT.
004200
004300*****************************************************************
004400* Build the FCT-ERROR-LINE abend message.                       *
004500*****************************************************************
004600 9997-FCT-ERROR.
004700     MOVE FS-DDNAME             TO FE-DDNAME.
004800     MOVE FS-STATUS             TO FE-STATUS.
004900     MOVE FS-PARAGRAPH          TO FE-PARAGRAPH.
005000     MOVE ABEND-DATE            TO FE-DATE.
005100
005200 9997-EXIT.
005300     EXIT.
005400
005500*****************************************************************
005600* Display the abend message and terminate the run with a        *
005700* non-zero return code (borrowed from the CANCELA pattern that   *
005800* this shop's batch programs have always used on a hard I/O      *
005900* error).                                                        *
006000*****************************************************************
006100 9999-ABEND-JOB.
006200     DISPLAY 'ZTSA - JOB ABENDED'.
006300     DISPLAY FCT-ERROR-LINE.
006400     MOVE 16                       TO RETURN-CODE.
006500     STOP RUN.
006600
006700 9999-EXIT.
006800     EXIT.
