000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTSAPLT.
000300 AUTHOR.        T. HAWKINS.
000400 INSTALLATION.  CORPORATE MIS - AUDIT SYSTEMS GROUP.
000500 DATE-WRITTEN.  MARCH 16, 1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZTSA - Technical SEO Audit Batch Suite                        *
001100*                                                               *
001200* This is the batch job's single entry point.  It builds the    *
001300* fixed rule catalogue, gets the run date, and CALLs the audit  *
001400* rule engine modules, the scoring module, and the two report   *
001500* writers in sequence.  No file is opened here - each rule      *
001600* module opens the crawl-export file(s) it needs.               *
001700*                                                               *
001800* Date       UserID    Description                              *
001900* ---------- --------  ---------------------------------------- *
002000* 1987-03-16 TLH       Initial version.                          *
002100* 1987-09-04 TLH       Added ZTSA031 (duplicate-title pass) to  *
002200*                      the CALL sequence - was omitted from the *
002300*                      first release.                            *
002400* 1990-01-18 DHM       Domain name now comes in on PARM instead  *
002500*                      of a hardcoded literal (CHG9001-07).      *
002600* 1998-11-09 PAK       Y2K - run date expanded from YYMMDD to    *
002700*                      CCYYMMDD; added century-window logic in  *
002800*                      2000-GET-RUN-DATE.                        *
002900* 2001-06-05 SLC       Cosmetic - SU-RUN-DATE now built as       *
003000*                      YYYY-MM-DD to match the report headers.   *
003100* 2003-03-10 SLC       Dropped the unused UPSI-0 clause from          *
003200*                      SPECIAL-NAMES - never wired to a WORKING-      *
003300*                      STORAGE field - and dropped the WS-/LK-        *
003400*                      prefixes on the fields below to match shop     *
003500*                      naming convention (PR-0302-19).                *
003600* 2003-03-10 SLC       CENTURY and RUN-DATE-CCYYMMDD moved to the      *
003700*                      77-level with the other standalone counters     *
003800*                      (PR-0302-19).                                    *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS RULE-CATEGORY-CLASS IS 'C' 'H' 'M' 'L'.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900*****************************************************************
005000* DEFINE LOCAL VARIABLES                                        *
005100*****************************************************************
005200 01  RUN-DATE-YYMMDD         PIC  9(06) VALUE ZEROES.
005300 01  RUN-DATE-BREAK REDEFINES RUN-DATE-YYMMDD.
005400     05  RD-YY               PIC  9(02).
005500     05  RD-MM               PIC  9(02).
005600     05  RD-DD               PIC  9(02).
005700
005800 77  CENTURY                 PIC  9(02) VALUE ZEROES.
005900 77  RUN-DATE-CCYYMMDD       PIC  9(08) VALUE ZEROES.
006000
006100 01  ADDR-HOLD               USAGE POINTER.
006200 01  ADDR-HOLD-X REDEFINES ADDR-HOLD
006300                                PIC S9(08) COMP.
006400
006500 01  SWITCH-BYTE             PIC  X(01) VALUE 'N'.
006600 01  SWITCH-DIGIT REDEFINES SWITCH-BYTE
006700                                PIC 9(01).
006800
006900 01  RCT-SUB                 PIC  9(02) COMP VALUE ZEROES.
007000
007100 COPY ZTSAINP.
007200
007300 COPY ZTSAFND.
007400
007500 LINKAGE SECTION.
007600 01  PARM-DOMAIN             PIC  X(40).
007700
007800 PROCEDURE DIVISION USING PARM-DOMAIN.
007900
008000*****************************************************************
008100* Main process.                                                 *
008200*****************************************************************
008300     PERFORM 1000-BUILD-CATALOG      THRU 1000-EXIT.
008400     PERFORM 2000-GET-RUN-DATE       THRU 2000-EXIT.
008500
008600     MOVE PARM-DOMAIN              TO SU-DOMAIN.
008700
008800     CALL 'ZTSA003' USING FINDINGS-TABLE
008900                           FINDING-COUNT.
009000
009100     CALL 'ZTSA102' USING FINDINGS-TABLE
009200                           FINDING-COUNT.
009300
009400     CALL 'ZTSA031' USING FINDINGS-TABLE
009500                           FINDING-COUNT.
009600
009700     CALL 'ZTSA008' USING RULE-CATALOG-TABLE
009800                           FINDINGS-TABLE
009900                           FINDING-COUNT
010000                           SUMMARY-AREA
010100                           TOP3-AREA.
010200
010300     CALL 'ZTSA004' USING FINDINGS-TABLE
010400                           FINDING-COUNT
010500                           SUMMARY-AREA
010600                           TOP3-AREA.
010700
010800     CALL 'ZTSA005' USING FINDINGS-TABLE
010900                           FINDING-COUNT
011000                           SUMMARY-AREA.
011100
011200     STOP RUN.
011300
011400*****************************************************************
011500* Load the fixed 11-rule catalogue (BUSINESS RULES table).      *
011600* Subscripted directly - this table never grows at run time.    *
011700*****************************************************************
011800 1000-BUILD-CATALOG.
011900     MOVE 'BROKEN-LINKS'                        TO RCT-KEY(1).
012000     MOVE 'CRITICAL'                             TO RCT-CATEGORY(1).
012100     MOVE 10                                     TO RCT-IMPACT(1).
012200     MOVE 05                                     TO RCT-EFFORT(1).
012300     MOVE 'Fix or redirect broken links to maintain user '
012400        &  'experience and link equity.'         TO RCT-RECOMMENDATION(1).
012500
012600     MOVE 'SERVER-ERRORS'                        TO RCT-KEY(2).
012700     MOVE 'CRITICAL'                             TO RCT-CATEGORY(2).
012800     MOVE 10                                     TO RCT-IMPACT(2).
012900     MOVE 06                                     TO RCT-EFFORT(2).
013000     MOVE 'Investigate server issues and fix the root cause.'
013100                                                  TO RCT-RECOMMENDATION(2).
013200
013300     MOVE 'REDIRECT-CHAINS'                      TO RCT-KEY(3).
013400     MOVE 'CRITICAL'                             TO RCT-CATEGORY(3).
013500     MOVE 09                                     TO RCT-IMPACT(3).
013600     MOVE 04                                     TO RCT-EFFORT(3).
013700     MOVE 'Reduce redirect chains to a single redirect.'
013800                                                  TO RCT-RECOMMENDATION(3).
013900
014000     MOVE 'DUPLICATE-TITLES'                     TO RCT-KEY(4).
014100     MOVE 'CRITICAL'                             TO RCT-CATEGORY(4).
014200     MOVE 08                                     TO RCT-IMPACT(4).
014300     MOVE 03                                     TO RCT-EFFORT(4).
014400     MOVE 'Create unique page titles.'           TO RCT-RECOMMENDATION(4).
014500
014600     MOVE 'MISSING-META-DESC'                    TO RCT-KEY(5).
014700     MOVE 'HIGH'                                 TO RCT-CATEGORY(5).
014800     MOVE 07                                     TO RCT-IMPACT(5).
014900     MOVE 02                                     TO RCT-EFFORT(5).
015000     MOVE 'Add compelling meta descriptions to improve '
015100        &  'click-through rates.'                TO RCT-RECOMMENDATION(5).
015200
015300     MOVE 'MISSING-H1'                           TO RCT-KEY(6).
015400     MOVE 'HIGH'                                 TO RCT-CATEGORY(6).
015500     MOVE 07                                     TO RCT-IMPACT(6).
015600     MOVE 02                                     TO RCT-EFFORT(6).
015700     MOVE 'Add H1 tags to all pages.'             TO RCT-RECOMMENDATION(6).
015800
015900     MOVE 'SLOW-PAGES'                           TO RCT-KEY(7).
016000     MOVE 'HIGH'                                 TO RCT-CATEGORY(7).
016100     MOVE 07                                     TO RCT-IMPACT(7).
016200     MOVE 07                                     TO RCT-EFFORT(7).
016300     MOVE 'Optimize page speed.'                 TO RCT-RECOMMENDATION(7).
016400
016500     MOVE 'TITLE-TOO-LONG'                       TO RCT-KEY(8).
016600     MOVE 'MEDIUM'                                TO RCT-CATEGORY(8).
016700     MOVE 05                                     TO RCT-IMPACT(8).
016800     MOVE 02                                     TO RCT-EFFORT(8).
016900     MOVE 'Shorten page titles to under 60 characters.'
017000                                                  TO RCT-RECOMMENDATION(8).
017100
017200     MOVE 'DESC-TOO-LONG'                        TO RCT-KEY(9).
017300     MOVE 'MEDIUM'                                TO RCT-CATEGORY(9).
017400     MOVE 05                                     TO RCT-IMPACT(9).
017500     MOVE 02                                     TO RCT-EFFORT(9).
017600     MOVE 'Shorten meta descriptions to under 160 characters.'
017700                                                  TO RCT-RECOMMENDATION(9).
017800
017900     MOVE 'MISSING-ALT-TEXT'                     TO RCT-KEY(10).
018000     MOVE 'MEDIUM'                                TO RCT-CATEGORY(10).
018100     MOVE 05                                     TO RCT-IMPACT(10).
018200     MOVE 04                                     TO RCT-EFFORT(10).
018300     MOVE 'Add descriptive alt text to all images.'
018400                                                  TO RCT-RECOMMENDATION(10).
018500
018600     MOVE 'MULTIPLE-H1'                          TO RCT-KEY(11).
018700     MOVE 'LOW'                                  TO RCT-CATEGORY(11).
018800     MOVE 03                                     TO RCT-IMPACT(11).
018900     MOVE 02                                     TO RCT-EFFORT(11).
019000     MOVE 'Use a single H1 tag per page.'         TO RCT-RECOMMENDATION(11).
019100
019200 1000-EXIT.
019300     EXIT.
019400
019500*****************************************************************
019600* Get today's date and build the CCYY-MM-DD run-date literal    *
019700* carried in every report header (SUMMARY-AREA SU-RUN-DATE).    *
019800*****************************************************************
019900 2000-GET-RUN-DATE.
020000     ACCEPT RUN-DATE-YYMMDD FROM DATE.
020100
020200     IF  RD-YY LESS THAN 50
020300         MOVE 20                   TO CENTURY
020400     ELSE
020500         MOVE 19                   TO CENTURY.
020600
020700     MOVE CENTURY               TO RUN-DATE-CCYYMMDD(1:2).
020800     MOVE RUN-DATE-YYMMDD       TO RUN-DATE-CCYYMMDD(3:6).
020900
021000     MOVE RUN-DATE-CCYYMMDD(1:4) TO SU-RUN-DATE(1:4).
021100     MOVE '-'                      TO SU-RUN-DATE(5:1).
021200     MOVE RUN-DATE-CCYYMMDD(5:2) TO SU-RUN-DATE(6:2).
021300     MOVE '-'                      TO SU-RUN-DATE(8:1).
021400     MOVE RUN-DATE-CCYYMMDD(7:2) TO SU-RUN-DATE(9:2).
021500
021600 2000-EXIT.
021700     EXIT.
