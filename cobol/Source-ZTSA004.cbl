000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTSA004.
000300 AUTHOR.        T. HAWKINS.
000400 INSTALLATION.  CORPORATE MIS - AUDIT SYSTEMS GROUP.
000500 DATE-WRITTEN.  JUNE 9, 1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZTSA - Technical SEO Audit Batch Suite                        *
001100*                                                               *
001200* AUDIT-REPORT writer.  Writes a page header, then a summary     *
001300* block with the total and per-category counts, then for each    *
001400* category in the fixed order CRITICAL/HIGH/MEDIUM/LOW (a        *
001500* category with zero findings is skipped entirely) a category    *
001600* heading followed by one block per finding: title + instance    *
001700* count, impact/effort/priority line, recommendation line, and   *
001800* one line per captured example URL.  FINDINGS-TABLE arrives     *
001900* already sorted category-major/priority-minor by ZTSA008.        *
002000*                                                                *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1987-06-09 TLH       Initial version.                          *
002400* 1990-02-11 DHM       Example lines now print for every         *
002500*                      captured URL instead of just the first    *
002600*                      one (PR-9002-06).                          *
002700* 1998-11-09 PAK       Y2K sweep - report header date field       *
002800*                      widened to carry SU-RUN-DATE as            *
002900*                      YYYY-MM-DD; no other change.                *
003000* 2001-09-14 SLC       No functional change - recompiled to pick  *
003100*                      up the narrowed crawl-export record        *
003200*                      layouts in Source-ZTSAINP.cpy (PR-0109-07). *
003300* 2002-01-15 DHM       Added the TOP-3-by-impact block after the   *
003400*                      summary line - TOP3-AREA was already being  *
003500*                      passed in from ZTSAPLT but nothing printed  *
003600*                      it (PR-0008-22).                             *
003700* 2003-03-10 SLC       Dropped the unused UPSI-0 clause from          *
003800*                      SPECIAL-NAMES - never wired to a WORKING-      *
003900*                      STORAGE field - and dropped the WS-/LK-        *
004000*                      prefixes on the fields below to match shop     *
004100*                      naming convention (PR-0302-19).                *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS RULE-CATEGORY-CLASS IS 'C' 'H' 'M' 'L'.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT AUDIT-REPORT-FILE    ASSIGN TO AUDITRPT
005200            FILE STATUS IS AR-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  AUDIT-REPORT-FILE
005700     LABEL RECORDS ARE STANDARD
005800     RECORDING MODE IS F.
005900 01  AR-OUT-RECORD               PIC  X(132).
006000
006100 WORKING-STORAGE SECTION.
006200
006300*****************************************************************
006400* DEFINE LOCAL VARIABLES                                        *
006500*****************************************************************
006600 01  ADDR-HOLD               USAGE POINTER.
006700 01  ADDR-HOLD-X REDEFINES ADDR-HOLD
006800                                PIC S9(08) COMP.
006900
007000 01  SWITCH-BYTE             PIC  X(01) VALUE 'N'.
007100 01  SWITCH-DIGIT REDEFINES SWITCH-BYTE
007200                                PIC 9(01).
007300
007400 01  AR-STATUS               PIC  X(02) VALUE SPACES.
007500
007600 01  FI-SUB                  PIC  9(02) COMP VALUE ZEROES.
007700 01  EX-SUB                  PIC  9(01) COMP VALUE ZEROES.
007800 01  CAT-SUB                 PIC  9(01) COMP VALUE ZEROES.
007900 01  CAT-FOUND-CNT           PIC  9(02) COMP VALUE ZEROES.
008000 01  T3-SUB                  PIC  9(01) COMP VALUE ZEROES.
008100
008200*****************************************************************
008300* CAT-DRIVE-LIST - the four categories in print order, held  *
008400* as a VALUE-loaded literal table (a REDEFINES over it gives the *
008500* flat form used when the whole list needs moving as one unit). *
008600*****************************************************************
008700 01  CAT-DRIVE-LIST.
008800     05  CAT-DRIVE           PIC  X(08) OCCURS 4 TIMES.
008900 01  CAT-DRIVE-FLAT REDEFINES CAT-DRIVE-LIST
009000                                PIC  X(32)  VALUE
009100     'CRITICALHIGH    MEDIUM  LOW     '.
009200
009300 COPY ZTSAERR.
009400
009500 COPY ZTSAINP.
009600
009700 LINKAGE SECTION.
009800 COPY ZTSAFND.
009900
010000 PROCEDURE DIVISION USING FINDINGS-TABLE
010100                           FINDING-COUNT
010200                           SUMMARY-AREA
010300                           TOP3-AREA.
010400
010500*****************************************************************
010600* Main process.                                                 *
010700*****************************************************************
010800     PERFORM 1000-OPEN-REPORT        THRU 1000-EXIT.
010900
011000     IF  AR-STATUS EQUAL '00'
011100         PERFORM 2000-WRITE-HEADER      THRU 2000-EXIT
011200         PERFORM 3000-WRITE-SUMMARY     THRU 3000-EXIT
011300         PERFORM 3100-WRITE-TOP3        THRU 3100-EXIT
011400
011500         PERFORM 4000-WRITE-CATEGORY THRU 4000-EXIT
011600             VARYING CAT-SUB FROM 1 BY 1
011700             UNTIL CAT-SUB GREATER THAN 4
011800
011900         PERFORM 8000-CLOSE-REPORT   THRU 8000-EXIT.
012000
012100     GOBACK.
012200
012300*****************************************************************
012400* Open the AUDIT-REPORT print file.  This is a job-controlled    *
012500* output DD - any bad status here is a hard error.               *
012600*****************************************************************
012700 1000-OPEN-REPORT.
012800     OPEN OUTPUT AUDIT-REPORT-FILE.
012900
013000     IF  AR-STATUS NOT EQUAL '00'
013100         MOVE 'AUDITRPT'          TO FS-DDNAME
013200         MOVE AR-STATUS        TO FS-STATUS
013300         MOVE '1000'              TO FS-PARAGRAPH
013400         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
013500
013600 1000-EXIT.
013700     EXIT.
013800
013900*****************************************************************
014000* Page header - report title and run date.                     *
014100*****************************************************************
014200 2000-WRITE-HEADER.
014300     MOVE SPACES                 TO AR-PRINT-LINE.
014400     MOVE 'TECHNICAL SEO AUDIT REPORT'
014500                                  TO AR-HDR-TITLE.
014600     MOVE SU-RUN-DATE             TO AR-HDR-DATE.
014700     WRITE AR-OUT-RECORD FROM AR-PRINT-LINE
014800         AFTER ADVANCING C01.
014900
015000 2000-EXIT.
015100     EXIT.
015200
015300*****************************************************************
015400* Summary block - total and per-category counts.                *
015500*****************************************************************
015600 3000-WRITE-SUMMARY.
015700     MOVE SPACES                 TO AR-PRINT-LINE.
015800     MOVE SU-TOTAL                TO AR-SUM-TOTAL.
015900     MOVE SU-CRITICAL-COUNT       TO AR-SUM-CRIT.
016000     MOVE SU-HIGH-COUNT           TO AR-SUM-HIGH.
016100     MOVE SU-MEDIUM-COUNT         TO AR-SUM-MED.
016200     MOVE SU-LOW-COUNT            TO AR-SUM-LOW.
016300     WRITE AR-OUT-RECORD FROM AR-PRINT-LINE
016400         AFTER ADVANCING 2 LINES.
016500
016600 3000-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000* TOP-3-by-impact block - one line per slot ZTSA008 filled.      *
017100* 88-T3-FREE means the run had fewer than three findings and     *
017200* that slot was never claimed - skip it, no blank line printed.  *
017300*****************************************************************
017400 3100-WRITE-TOP3.
017500     PERFORM 3110-WRITE-TOP3-LINE THRU 3110-EXIT
017600         VARYING T3-SUB FROM 1 BY 1
017700         UNTIL T3-SUB GREATER THAN 3.
017800
017900 3100-EXIT.
018000     EXIT.
018100
018200 3110-WRITE-TOP3-LINE.
018300     IF  88-T3-USED(T3-SUB)
018400         MOVE SPACES               TO AR-PRINT-LINE
018500         MOVE T3-SUB            TO AR-TOP-RANK
018600         MOVE T3-TITLE(T3-SUB)  TO AR-TOP-TITLE
018700         MOVE T3-CATEGORY(T3-SUB)
018800                                    TO AR-TOP-CATEGORY
018900         MOVE T3-IMPACT(T3-SUB) TO AR-TOP-IMPACT
019000         WRITE AR-OUT-RECORD FROM AR-PRINT-LINE
019100             AFTER ADVANCING 1 LINE.
019200
019300 3110-EXIT.
019400     EXIT.
019500
019600*****************************************************************
019700* One category (CAT-SUB) - heading line, then every finding   *
019800* in FINDINGS-TABLE whose FI-CATEGORY matches, in table order    *
019900* (already priority-major sorted by ZTSA008).  A category with   *
020000* no matching findings is skipped - no heading is written.       *
020100*****************************************************************
020200 4000-WRITE-CATEGORY.
020300     MOVE ZEROES                  TO CAT-FOUND-CNT.
020400
020500     PERFORM 4100-COUNT-CATEGORY THRU 4100-EXIT
020600         VARYING FI-SUB FROM 1 BY 1
020700         UNTIL FI-SUB GREATER THAN FINDING-COUNT.
020800
020900     IF  CAT-FOUND-CNT GREATER THAN ZEROES
021000         MOVE SPACES               TO AR-PRINT-LINE
021100         MOVE CAT-DRIVE(CAT-SUB)
021200                                    TO AR-CAT-NAME
021300         WRITE AR-OUT-RECORD FROM AR-PRINT-LINE
021400             AFTER ADVANCING 2 LINES
021500
021600         PERFORM 4200-WRITE-FINDING THRU 4200-EXIT
021700             VARYING FI-SUB FROM 1 BY 1
021800             UNTIL FI-SUB GREATER THAN FINDING-COUNT.
021900
022000 4000-EXIT.
022100     EXIT.
022200
022300 4100-COUNT-CATEGORY.
022400     IF  FI-CATEGORY(FI-SUB) EQUAL CAT-DRIVE(CAT-SUB)
022500         ADD 1 TO CAT-FOUND-CNT.
022600
022700 4100-EXIT.
022800     EXIT.
022900
023000*****************************************************************
023100* One finding block, if it belongs to the category being        *
023200* printed.                                                       *
023300*****************************************************************
023400 4200-WRITE-FINDING.
023500     IF  FI-CATEGORY(FI-SUB) EQUAL CAT-DRIVE(CAT-SUB)
023600         MOVE SPACES              TO AR-PRINT-LINE
023700         MOVE FI-TITLE(FI-SUB)  TO AR-FIND-TITLE
023800         MOVE FI-COUNT(FI-SUB)  TO AR-FIND-INSTANCES
023900         WRITE AR-OUT-RECORD FROM AR-PRINT-LINE
024000             AFTER ADVANCING 1 LINE
024100
024200         MOVE SPACES              TO AR-PRINT-LINE
024300         MOVE FI-IMPACT(FI-SUB) TO AR-SCR-IMPACT
024400         MOVE FI-EFFORT(FI-SUB) TO AR-SCR-EFFORT
024500         MOVE FI-PRIORITY(FI-SUB)
024600                                   TO AR-SCR-PRIORITY
024700         WRITE AR-OUT-RECORD FROM AR-PRINT-LINE
024800             AFTER ADVANCING 1 LINE
024900
025000         MOVE SPACES              TO AR-PRINT-LINE
025100         MOVE FI-RECOMMENDATION(FI-SUB)
025200                                   TO AR-REC-TEXT
025300         WRITE AR-OUT-RECORD FROM AR-PRINT-LINE
025400             AFTER ADVANCING 1 LINE
025500
025600         PERFORM 4300-WRITE-EXAMPLE THRU 4300-EXIT
025700             VARYING EX-SUB FROM 1 BY 1
025800             UNTIL EX-SUB GREATER THAN
025900                              FI-EXAMPLE-CNT(FI-SUB).
026000
026100 4200-EXIT.
026200     EXIT.
026300
026400*****************************************************************
026500* One example-URL line for the finding currently being printed. *
026600*****************************************************************
026700 4300-WRITE-EXAMPLE.
026800     MOVE SPACES                  TO AR-PRINT-LINE.
026900     MOVE FI-EXAMPLES(FI-SUB EX-SUB)
027000                                   TO AR-EX-URL.
027100     WRITE AR-OUT-RECORD FROM AR-PRINT-LINE
027200         AFTER ADVANCING 1 LINE.
027300
027400 4300-EXIT.
027500     EXIT.
027600
027700*****************************************************************
027800* Close the report.                                             *
027900*****************************************************************
028000 8000-CLOSE-REPORT.
028100     CLOSE AUDIT-REPORT-FILE.
028200
028300 8000-EXIT.
028400     EXIT.
028500
028600 COPY ZTSAEPR.
