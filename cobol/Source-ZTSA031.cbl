000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTSA031.
000300 AUTHOR.        D. MERCER.
000400 INSTALLATION.  CORPORATE MIS - AUDIT SYSTEMS GROUP.
000500 DATE-WRITTEN.  MAY 1, 1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZTSA - Technical SEO Audit Batch Suite                        *
001100*                                                               *
001200* Audit rule engine - DUPLICATE-TITLES rule (page-titles).       *
001300*                                                                *
001400* A title used by more than one page is a duplicate; blank      *
001500* titles are ignored.  The finding COUNT is the number of        *
001600* DISTINCT duplicated titles, not the number of pages.  Pass 1   *
001700* reads PAGE-TITLES once and builds an in-memory table of every  *
001800* distinct non-blank title with its occurrence count (bounded    *
001900* at 500 distinct titles - a title beyond the 500th distinct     *
002000* value is simply not tracked).  Pass 2 selects the first 5      *
002100* titles whose count reached 2 or more and re-reads PAGE-TITLES  *
002200* once per selected title to capture up to 2 example URLs for    *
002300* that title (5 overall), via the shared ZTSA009 example-cap     *
002400* utility in duplicate-title mode.                                *
002500*                                                                *
002600* Date       UserID    Description                              *
002700* ---------- --------  ---------------------------------------- *
002800* 1987-05-01 DHM       Initial version.                          *
002900* 1990-06-14 RCO       Reworked example capture to call ZTSA009  *
003000*                      against local accumulators instead of     *
003100*                      FINDINGS-TABLE directly (PR-9006-31).     *
003200* 1993-02-22 RCO       File-not-found now skips the rule entirely *
003300*                      instead of abending the whole step         *
003400*                      (PR-9302-04).                              *
003500* 1998-11-09 PAK       Y2K sweep - no date-sensitive fields in    *
003600*                      this program; logged per audit standard.  *
003700* 1998-12-02 PAK       Now COPYs ZTSAERR into WORKING-STORAGE     *
003800*                      and ZTSAEPR into PROCEDURE DIVISION        *
003900*                      instead of the old inline COPY at each     *
004000*                      OPEN check (PR-9812-14).                   *
004100* 2000-04-19 SLC       PT-FILE-RECORD narrowed to X(163) to drop  *
004200*                      an unused padding byte carried since the   *
004300*                      extract job never wrote it (PR-0004-19).   *
004400* 2003-03-10 SLC       Dropped the unused UPSI-0 clause from          *
004500*                      SPECIAL-NAMES - never wired to a WORKING-      *
004600*                      STORAGE field - and dropped the WS-/LK-        *
004700*                      prefixes on the fields below to match shop     *
004800*                      naming convention (PR-0302-19).                *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS RULE-CATEGORY-CLASS IS 'C' 'H' 'M' 'L'.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PAGE-TITLES-FILE     ASSIGN TO PAGETTLS
005900            FILE STATUS IS PT-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  PAGE-TITLES-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORDING MODE IS F.
006600 01  PT-FILE-RECORD             PIC  X(163).
006700
006800 WORKING-STORAGE SECTION.
006900
007000*****************************************************************
007100* DEFINE LOCAL VARIABLES                                        *
007200*****************************************************************
007300 01  ADDR-HOLD               USAGE POINTER.
007400 01  ADDR-HOLD-X REDEFINES ADDR-HOLD
007500                                PIC S9(08) COMP.
007600
007700 01  SWITCH-BYTE             PIC  X(01) VALUE 'N'.
007800 01  SWITCH-DIGIT REDEFINES SWITCH-BYTE
007900                                PIC 9(01).
008000
008100 01  PT-STATUS               PIC  X(02) VALUE SPACES.
008200 01  PT-OPEN-OK              PIC  X(01) VALUE 'N'.
008300 01  PT-EOF                  PIC  X(01) VALUE 'N'.
008400 01  FOUND-SW                PIC  X(01) VALUE 'N'.
008500
008600 01  MODE-DUPLICATE             PIC  X(01) VALUE 'D'.
008700 01  PER-TITLE-CNT           PIC  9(01) COMP VALUE ZEROES.
008800
008900*****************************************************************
009000* In-memory title-occurrence table - bounded at 500 distinct     *
009100* non-blank titles per shop table-sizing standard.                *
009200*****************************************************************
009300 01  TITLE-ENTRIES           PIC  9(03) COMP VALUE ZEROES.
009400 01  TITLE-TABLE.
009500     05  TITLE-ENTRY         OCCURS 500 TIMES
009600                                 INDEXED BY TT-IDX.
009700         10  TT-TEXT            PIC  X(80).
009800         10  TT-COUNT           PIC  9(05) COMP VALUE ZEROES.
009900         10  TT-SELECTED        PIC  X(01) VALUE 'N'.
010000
010100 01  TT-SUB                  PIC  9(03) COMP VALUE ZEROES.
010200 01  DUP-COUNT               PIC  9(05) COMP VALUE ZEROES.
010300 01  SELECT-COUNT            PIC  9(01) COMP VALUE ZEROES.
010400
010500*****************************************************************
010600* Overall example accumulator - shared across every selected     *
010700* title's sub-scan (capped at 5 by ZTSA009).                      *
010800*****************************************************************
010900 01  EXAMPLE-CNT             PIC  9(01) COMP VALUE ZEROES.
011000 01  EXAMPLES-TABLE.
011100     05  EXAMPLE             PIC  X(80) OCCURS 5 TIMES.
011200 01  EXAMPLES-FLAT REDEFINES EXAMPLES-TABLE
011300                                PIC  X(400).
011400
011500*****************************************************************
011600* Staging area used to post the one DUPLICATE-TITLES finding to  *
011700* FINDINGS-TABLE (see 9500-APPEND-FINDING).                     *
011800*****************************************************************
011900 01  STAGE-TYPE              PIC  X(30) VALUE SPACES.
012000 01  STAGE-TITLE             PIC  X(40) VALUE SPACES.
012100 01  STAGE-COUNT             PIC  9(05) VALUE ZEROES.
012200 01  STAGE-EXAMPLE-CNT       PIC  9(01) COMP VALUE ZEROES.
012300 01  STAGE-EXAMPLES.
012400     05  STAGE-EXAMPLE       PIC  X(80) OCCURS 5 TIMES.
012500 01  STAGE-SUB               PIC  9(01) COMP VALUE ZEROES.
012600
012700 COPY ZTSAERR.
012800
012900 COPY ZTSAINP.
013000
013100 LINKAGE SECTION.
013200 COPY ZTSAFND.
013300
013400 PROCEDURE DIVISION USING FINDINGS-TABLE
013500                           FINDING-COUNT.
013600
013700*****************************************************************
013800* Main process.                                                 *
013900*****************************************************************
014000     PERFORM 1000-BUILD-TITLE-TABLE  THRU 1000-EXIT.
014100
014200     IF  PT-OPEN-OK EQUAL 'Y'
014300         PERFORM 2000-FIND-DUPLICATES  THRU 2000-EXIT
014400         IF  DUP-COUNT GREATER THAN ZEROES
014500             PERFORM 3000-CAPTURE-EXAMPLES THRU 3000-EXIT
014600             PERFORM 4000-POST-FINDING     THRU 4000-EXIT.
014700
014800     GOBACK.
014900
015000*****************************************************************
015100* Pass 1 - open PAGE-TITLES and build the title-occurrence      *
015200* table.  A missing file (status 35) skips the rule entirely.   *
015300*****************************************************************
015400 1000-BUILD-TITLE-TABLE.
015500     OPEN INPUT PAGE-TITLES-FILE.
015600
015700     IF  PT-STATUS EQUAL '35'
015800         MOVE 'N' TO PT-OPEN-OK
015900     ELSE
016000         MOVE PT-STATUS   TO FS-STATUS
016100         MOVE 'PAGETTLS'     TO FS-DDNAME
016200         MOVE '1000'         TO FS-PARAGRAPH
016300         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
016400         MOVE 'Y' TO PT-OPEN-OK.
016500
016600     IF  PT-OPEN-OK EQUAL 'Y'
016700         PERFORM 1100-READ-TITLES  THRU 1100-EXIT
016800             WITH TEST AFTER
016900             UNTIL PT-EOF EQUAL 'Y'
017000         CLOSE PAGE-TITLES-FILE.
017100
017200 1000-EXIT.
017300     EXIT.
017400
017500 1100-READ-TITLES.
017600     READ PAGE-TITLES-FILE INTO PT-RECORD
017700         AT END
017800             MOVE 'Y' TO PT-EOF
017900         NOT AT END
018000             IF  PT-TITLE NOT EQUAL SPACES
018100                 PERFORM 1110-FIND-OR-ADD THRU 1110-EXIT.
018200
018300 1100-EXIT.
018400     EXIT.
018500
018600 1110-FIND-OR-ADD.
018700     MOVE 'N' TO FOUND-SW.
018800     PERFORM 1120-SEARCH-ONE-ENTRY THRU 1120-EXIT
018900         VARYING TT-SUB FROM 1 BY 1
019000         UNTIL TT-SUB GREATER THAN TITLE-ENTRIES.
019100
019200     IF  FOUND-SW EQUAL 'N'
019300     AND TITLE-ENTRIES LESS THAN 500
019400         ADD 1 TO TITLE-ENTRIES
019500         MOVE PT-TITLE TO TT-TEXT(TITLE-ENTRIES)
019600         MOVE 1        TO TT-COUNT(TITLE-ENTRIES)
019700         MOVE 'N'      TO TT-SELECTED(TITLE-ENTRIES).
019800
019900 1110-EXIT.
020000     EXIT.
020100
020200 1120-SEARCH-ONE-ENTRY.
020300     IF  TT-TEXT(TT-SUB) EQUAL PT-TITLE
020400         ADD 1 TO TT-COUNT(TT-SUB)
020500         MOVE 'Y' TO FOUND-SW
020600         MOVE TITLE-ENTRIES TO TT-SUB.
020700
020800 1120-EXIT.
020900     EXIT.
021000
021100*****************************************************************
021200* Pass 2 - scan the title table for distinct duplicates and      *
021300* mark the first 5 for example capture.                          *
021400*****************************************************************
021500 2000-FIND-DUPLICATES.
021600     PERFORM 2010-CHECK-ONE-ENTRY THRU 2010-EXIT
021700         VARYING TT-SUB FROM 1 BY 1
021800         UNTIL TT-SUB GREATER THAN TITLE-ENTRIES.
021900
022000 2000-EXIT.
022100     EXIT.
022200
022300 2010-CHECK-ONE-ENTRY.
022400     IF  TT-COUNT(TT-SUB) GREATER THAN 1
022500         ADD 1 TO DUP-COUNT
022600         IF  SELECT-COUNT LESS THAN 5
022700             MOVE 'Y' TO TT-SELECTED(TT-SUB)
022800             ADD 1 TO SELECT-COUNT.
022900
023000 2010-EXIT.
023100     EXIT.
023200
023300*****************************************************************
023400* Pass 3 - one PAGE-TITLES re-read per selected title, capped   *
023500* at 2 examples per title and 5 overall (enforced by ZTSA009).  *
023600*****************************************************************
023700 3000-CAPTURE-EXAMPLES.
023800     MOVE SPACES TO EXAMPLES-FLAT.
023900
024000     PERFORM 3010-CAPTURE-ONE-TITLE THRU 3010-EXIT
024100         VARYING TT-SUB FROM 1 BY 1
024200         UNTIL TT-SUB GREATER THAN TITLE-ENTRIES.
024300
024400 3000-EXIT.
024500     EXIT.
024600
024700 3010-CAPTURE-ONE-TITLE.
024800     IF  TT-SELECTED(TT-SUB) EQUAL 'Y'
024900         MOVE ZEROES TO PER-TITLE-CNT
025000         PERFORM 3100-SCAN-ONE-TITLE THRU 3100-EXIT.
025100
025200 3010-EXIT.
025300     EXIT.
025400
025500 3100-SCAN-ONE-TITLE.
025600     OPEN INPUT PAGE-TITLES-FILE.
025700
025800     MOVE PT-STATUS   TO FS-STATUS.
025900     MOVE 'PAGETTLS'     TO FS-DDNAME.
026000     MOVE '3100'         TO FS-PARAGRAPH.
026100     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
026200
026300     MOVE 'N' TO PT-EOF.
026400     PERFORM 3110-READ-FOR-TITLE  THRU 3110-EXIT
026500         WITH TEST AFTER
026600         UNTIL PT-EOF EQUAL 'Y'.
026700
026800     CLOSE PAGE-TITLES-FILE.
026900
027000 3100-EXIT.
027100     EXIT.
027200
027300 3110-READ-FOR-TITLE.
027400     READ PAGE-TITLES-FILE INTO PT-RECORD
027500         AT END
027600             MOVE 'Y' TO PT-EOF
027700         NOT AT END
027800             IF  PT-TITLE EQUAL TT-TEXT(TT-SUB)
027900                 CALL 'ZTSA009' USING EXAMPLE-CNT
028000                                      EXAMPLES-TABLE
028100                                      PT-ADDRESS
028200                                      MODE-DUPLICATE
028300                                      PER-TITLE-CNT.
028400
028500 3110-EXIT.
028600     EXIT.
028700
028800*****************************************************************
028900* Post the one DUPLICATE-TITLES finding.  FI-CATEGORY,          *
029000* FI-IMPACT, FI-EFFORT, FI-PRIORITY and FI-RECOMMENDATION are   *
029100* left blank/zero here - ZTSA008 stamps them from the rule       *
029200* catalogue once every module has run.                           *
029300*****************************************************************
029400 4000-POST-FINDING.
029500     MOVE 'DUPLICATE-TITLES'   TO STAGE-TYPE.
029600     MOVE 'Duplicate Page Titles'
029700                                TO STAGE-TITLE.
029800     MOVE DUP-COUNT          TO STAGE-COUNT.
029900     MOVE EXAMPLE-CNT        TO STAGE-EXAMPLE-CNT.
030000     MOVE EXAMPLES-TABLE     TO STAGE-EXAMPLES.
030100     PERFORM 9500-APPEND-FINDING THRU 9500-EXIT.
030200
030300 4000-EXIT.
030400     EXIT.
030500
030600 9500-APPEND-FINDING.
030700     ADD 1 TO FINDING-COUNT.
030800     MOVE STAGE-TYPE       TO FI-TYPE(FINDING-COUNT).
030900     MOVE STAGE-TITLE      TO FI-TITLE(FINDING-COUNT).
031000     MOVE SPACES              TO FI-CATEGORY(FINDING-COUNT).
031100     MOVE STAGE-COUNT      TO FI-COUNT(FINDING-COUNT).
031200     MOVE ZEROES              TO FI-IMPACT(FINDING-COUNT)
031300                                  FI-EFFORT(FINDING-COUNT)
031400                                  FI-PRIORITY(FINDING-COUNT).
031500     MOVE STAGE-EXAMPLE-CNT
031600                              TO FI-EXAMPLE-CNT(FINDING-COUNT).
031700     MOVE SPACES              TO FI-RECOMMENDATION(FINDING-COUNT).
031800
031900     PERFORM 9510-COPY-ONE-EXAMPLE THRU 9510-EXIT
032000         VARYING STAGE-SUB FROM 1 BY 1
032100         UNTIL STAGE-SUB GREATER THAN STAGE-EXAMPLE-CNT.
032200
032300 9500-EXIT.
032400     EXIT.
032500
032600 9510-COPY-ONE-EXAMPLE.
032700     MOVE STAGE-EXAMPLE(STAGE-SUB)
032800                              TO FI-EXAMPLES(FINDING-COUNT
032900                                              STAGE-SUB).
033000
033100 9510-EXIT.
033200     EXIT.
033300
033400 COPY ZTSAEPR.
