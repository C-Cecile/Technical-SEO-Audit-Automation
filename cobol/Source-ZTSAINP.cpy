000100*****************************************************************
000200* ZTSA crawl-export record layouts.                             *
000300*                                                               *
000400* Each layout mirrors one flat file produced by the site-crawl  *
000500* extract job that runs ahead of this suite.  Widths match the  *
000600* extract job's own record layouts byte for byte - no padding   *
000700* is carried here, so a change on either side has to be made    *
000800* to both (PR-0004-19).                                         *
000900*****************************************************************
001000
001100*-----------------------------------------------------------*
001200* RC-RECORD - RESPONSE-CODES crawl export (LRECL 83).        *
001300*-----------------------------------------------------------*
001400 01  RC-RECORD.
001500     05  RC-ADDRESS             PIC  X(80).
001600     05  RC-STATUS-CODE         PIC  9(03).
001700
001800*-----------------------------------------------------------*
001900* PT-RECORD - PAGE-TITLES crawl export (LRECL 163).          *
002000*-----------------------------------------------------------*
002100 01  PT-RECORD.
002200     05  PT-ADDRESS             PIC  X(80).
002300     05  PT-TITLE               PIC  X(80).
002400     05  PT-TITLE-LENGTH        PIC  9(03).
002500
002600*-----------------------------------------------------------*
002700* MD-RECORD - META-DESCRIPTION crawl export (LRECL 83).      *
002800*-----------------------------------------------------------*
002900 01  MD-RECORD.
003000     05  MD-ADDRESS             PIC  X(80).
003100     05  MD-DESC-LENGTH         PIC  9(03).
003200
003300*-----------------------------------------------------------*
003400* H1-RECORD - H1 crawl export (LRECL 200).                   *
003500*-----------------------------------------------------------*
003600 01  H1-RECORD.
003700     05  H1-ADDRESS             PIC  X(80).
003800     05  H1-FIRST               PIC  X(60).
003900     05  H1-SECOND              PIC  X(60).
004000
004100*-----------------------------------------------------------*
004200* IM-RECORD - IMAGES crawl export (LRECL 140).               *
004300*-----------------------------------------------------------*
004400 01  IM-RECORD.
004500     05  IM-ADDRESS             PIC  X(80).
004600     05  IM-ALT-TEXT            PIC  X(60).
004700
004800*-----------------------------------------------------------*
004900* RD-RECORD - REDIRECT-CHAINS crawl export (LRECL 82).       *
005000*-----------------------------------------------------------*
005100 01  RD-RECORD.
005200     05  RD-ADDRESS             PIC  X(80).
005300     05  RD-CHAIN-COUNT         PIC  9(02).
005400
005500*-----------------------------------------------------------*
005600* PS-RECORD - PAGE-SPEED crawl export (LRECL 85).            *
005700*-----------------------------------------------------------*
005800 01  PS-RECORD.
005900     05  PS-ADDRESS             PIC  X(80).
006000     05  PS-LOAD-TIME           PIC  9(03)V9(02).
006100
006200*****************************************************************
006300* RULE-CATALOG-TABLE.                                           *
006400*                                                               *
006500* Fixed catalogue of the audit rules this suite evaluates.      *
006600* Populated once by ZTSAPLT paragraph 1000-BUILD-CATALOG and    *
006700* passed on every downstream CALL.  Impact/effort are the shop  *
006800* analyst's fixed 1-10 scores; priority is derived, not stored  *
006900* here (see Source-ZTSAFND.cpy FI-PRIORITY).                    *
007000*****************************************************************
007100 01  RULE-CATALOG-TABLE.
007200     05  RCT-ENTRY              OCCURS 11 TIMES
007300                                 INDEXED BY RCT-IDX.
007400         10  RCT-KEY            PIC  X(30).
007500         10  RCT-CATEGORY       PIC  X(08).
007600         10  RCT-IMPACT         PIC  9(02).
007700         10  RCT-EFFORT         PIC  9(02).
007800         10  RCT-RECOMMENDATION PIC  X(120).
007900         10  FILLER             PIC  X(02) VALUE SPACES.
008000
008100 01  RULE-CATALOG-COUNT         PIC  9(02) COMP VALUE 11.
