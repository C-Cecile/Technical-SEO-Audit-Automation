000100*****************************************************************
000200*                                                               *
000300* ZTSA - Technical SEO Audit Batch Suite                        *
000400*                                                               *
000500* Shared file-status work area, COPYd into WORKING-STORAGE      *
000600* SECTION by every ZTSAnnn program that opens one of the seven  *
000700* crawl export files.  The matching paragraphs are carried in   *
000800* Source-ZTSAEPR.cpy, COPYd into PROCEDURE DIVISION at the      *
000900* 9990-9999 range - kept as a separate member since a WORKING-  *
001000* STORAGE COPY and a PROCEDURE DIVISION COPY cannot share one   *
001100* member.  Each calling program MOVEs its own FD's file status  *
001200* and DDNAME into FS-STATUS / FS-DDNAME ahead of          *
001300* PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.                *
001400*                                                               *
001500* Date       UserID    Description                              *
001600* ---------- --------  ---------------------------------------- *
001700* 1987-03-16 TLH       Initial version - lifted from the CICS    *
001800*                      FCT-ERROR/CANCEL pattern used online, for *
001900*                      batch use.                                 *
002000* 1989-07-11 DHM       Added FS-DDNAME to the abend line so   *
002100*                      operators can tell which crawl file       *
002200*                      failed without a dump.                    *
002300* 1993-02-22 RCO       Widened FS-PARAGRAPH to X(04) to match *
002400*                      the 4-digit paragraph numbers in use.     *
002500* 1998-11-09 PAK       Y2K - ABEND-DATE expanded to display   *
002600*                      a 4-digit year on the abend line.         *
002700* 1998-12-02 PAK       Split the 9990-9999 paragraphs out into   *
002800*                      Source-ZTSAEPR.cpy - a WORKING-STORAGE    *
002900*                      COPY member cannot also carry PROCEDURE   *
003000*                      DIVISION text (PR-9812-14).                *
003100* 2000-04-19 SLC       No functional change - reviewed with the  *
003200*                      crawl-export LRECL correction and left    *
003300*                      as-is; this member carries no record      *
003400*                      layouts of its own (PR-0004-19).          *
003500*****************************************************************
003600
003700 01  ERR-CONTROL.
003800     05  FS-STATUS           PIC  X(02) VALUE SPACES.
003900     05  FS-DDNAME           PIC  X(08) VALUE SPACES.
004000     05  FS-PARAGRAPH        PIC  X(04) VALUE SPACES.
004100     05  ABEND-DATE          PIC  X(10) VALUE SPACES.
004200     05  FILLER                 PIC  X(01) VALUE SPACES.
004300
004400 01  FCT-ERROR-LINE.
004500     05  FILLER                 PIC  X(13) VALUE 'FILE ERROR - '.
004600     05  FE-DDNAME              PIC  X(08) VALUE SPACES.
004700     05  FILLER                 PIC  X(01) VALUE SPACES.
004800     05  FILLER                 PIC  X(14) VALUE 'FILE STATUS: '.
004900     05  FE-STATUS              PIC  X(02) VALUE SPACES.
005000     05  FILLER                 PIC  X(12) VALUE ' PARAGRAPH: '.
005100     05  FE-PARAGRAPH           PIC  X(04) VALUE SPACES.
005200     05  FILLER                 PIC  X(01) VALUE SPACES.
005300     05  FE-DATE                PIC  X(10) VALUE SPACES.
005400     05  FILLER                 PIC  X(02) VALUE SPACES.
