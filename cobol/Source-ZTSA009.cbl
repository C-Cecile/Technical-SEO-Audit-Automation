000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTSA009.
000300 AUTHOR.        T. HAWKINS.
000400 INSTALLATION.  CORPORATE MIS - AUDIT SYSTEMS GROUP.
000500 DATE-WRITTEN.  APRIL 2, 1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZTSA - Technical SEO Audit Batch Suite                        *
001100*                                                               *
001200* Shared example-URL capture utility.  CALLed by the rule       *
001300* modules (ZTSA003, ZTSA102, ZTSA031) each time a violating      *
001400* record is found, against the CALLer's own working-storage      *
001500* example accumulator - this program owns no table of its own.  *
001600*                                                                *
001700* MODE 'S' (Standard) - cap at the first 5 examples.          *
001800* MODE 'D' (Duplicate-title) - cap at 2 examples per title    *
001900*     AND 5 examples overall; PER-TITLE-CNT is reset to zero  *
002000*     by the caller (ZTSA031) once per distinct duplicated       *
002100*     title.                                                     *
002200*                                                                *
002300* Date       UserID    Description                              *
002400* ---------- --------  ---------------------------------------- *
002500* 1987-04-02 TLH       Initial version - standard mode only,     *
002600*                      worked directly against FINDINGS-TABLE.   *
002700* 1987-05-01 DHM       Added MODE / PER-TITLE-CNT for the  *
002800*                      new ZTSA031 duplicate-title pass          *
002900*                      (CHG8705-02).                             *
003000* 1990-06-14 RCO       Reworked to take the example table and    *
003100*                      count by reference from the CALLer        *
003200*                      instead of FINDINGS-TABLE directly, so    *
003300*                      rule modules can accumulate locally and   *
003400*                      only post a finding once the file scan    *
003500*                      is complete (PR-9006-31).                 *
003600* 2000-04-19 SLC       No functional change - recompiled after   *
003700*                      the CALLing rule modules picked up the    *
003800*                      narrowed crawl-export record layouts in   *
003900*                      Source-ZTSAINP.cpy (PR-0004-19).          *
004000* 2003-03-10 SLC       Dropped the unused UPSI-0 clause from          *
004100*                      SPECIAL-NAMES - never wired to a WORKING-      *
004200*                      STORAGE field - and dropped the WS-/LK-        *
004300*                      prefixes on the fields below to match shop     *
004400*                      naming convention (PR-0302-19).                *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS RULE-CATEGORY-CLASS IS 'C' 'H' 'M' 'L'.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400
005500*****************************************************************
005600* DEFINE LOCAL VARIABLES                                        *
005700*****************************************************************
005800 01  ADDR-HOLD               USAGE POINTER.
005900 01  ADDR-HOLD-X REDEFINES ADDR-HOLD
006000                                PIC S9(08) COMP.
006100
006200 01  SWITCH-BYTE             PIC  X(01) VALUE 'N'.
006300 01  SWITCH-DIGIT REDEFINES SWITCH-BYTE
006400                                PIC 9(01).
006500
006600 01  FIVE                    PIC  9(01) COMP VALUE 5.
006700 01  TWO                     PIC  9(01) COMP VALUE 2.
006800
006900 LINKAGE SECTION.
007000 01  EXAMPLE-CNT             PIC  9(01) COMP.
007100
007200 01  EXAMPLES-TABLE.
007300     05  EXAMPLE             PIC  X(80) OCCURS 5 TIMES
007400                                 INDEXED BY EX-IDX.
007500 01  EXAMPLES-FLAT REDEFINES EXAMPLES-TABLE
007600                                PIC  X(400).
007700
007800 01  URL                     PIC  X(80).
007900 01  MODE                    PIC  X(01).
008000 01  MODE-NUM REDEFINES MODE
008100                                PIC 9(01).
008200 01  PER-TITLE-CNT           PIC  9(01) COMP.
008300
008400 PROCEDURE DIVISION USING EXAMPLE-CNT
008500                           EXAMPLES-TABLE
008600                           URL
008700                           MODE
008800                           PER-TITLE-CNT.
008900
009000*****************************************************************
009100* Main process.                                                 *
009200*****************************************************************
009300     IF  MODE EQUAL 'S'
009400         PERFORM 1000-STANDARD-CAPTURE   THRU 1000-EXIT
009500     ELSE
009600         PERFORM 2000-DUPLICATE-CAPTURE  THRU 2000-EXIT.
009700
009800     GOBACK.
009900
010000*****************************************************************
010100* Standard rules - cap examples at 5 per finding.                *
010200*****************************************************************
010300 1000-STANDARD-CAPTURE.
010400     IF  EXAMPLE-CNT LESS THAN FIVE
010500         ADD 1 TO EXAMPLE-CNT
010600         MOVE URL TO EXAMPLE(EXAMPLE-CNT).
010700
010800 1000-EXIT.
010900     EXIT.
011000
011100*****************************************************************
011200* DUPLICATE-TITLES rule - cap examples at 2 per duplicated       *
011300* title AND at 5 overall for the finding.                        *
011400*****************************************************************
011500 2000-DUPLICATE-CAPTURE.
011600     IF  EXAMPLE-CNT     LESS THAN FIVE
011700     AND PER-TITLE-CNT   LESS THAN TWO
011800         ADD 1 TO EXAMPLE-CNT
011900         ADD 1 TO PER-TITLE-CNT
012000         MOVE URL TO EXAMPLE(EXAMPLE-CNT).
012100
012200 2000-EXIT.
012300     EXIT.
